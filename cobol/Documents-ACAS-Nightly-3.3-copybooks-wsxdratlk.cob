000100*******************************************
000200*                                          *
000300*  LINKAGE FOR XDRATE - EXCHANGE-RATE       *
000400*   LOOKUP.                                  *
000500*******************************************
000600*
000700* 06/12/25 VBC - CREATED.
000800* 20/12/25 VBC - ADDED XDRATE-FOUND, SILENT ZERO RATE WAS
000900*                MASKING MISSING BNR DATA ON THE REGISTER.
001000*
001100 01  XDRATE-LINKAGE.
001200     03  XDRATE-SHIP-DATE          PIC 9(8)        COMP.
001300     03  XDRATE-SHIP-DATE-GRP REDEFINES XDRATE-SHIP-DATE.
001400*        YEAR/MONTH/DAY VIEW, SAME IDIOM AS XD-SHIP-DATE-GRP IN
001500*        WSXDINVC, FOR THE "NO BNR RATE FOUND" TRACE MESSAGE.
001600         05  XDRATE-SHIP-CCYY      PIC 9(4).
001700         05  XDRATE-SHIP-MM        PIC 9(2).
001800         05  XDRATE-SHIP-DD        PIC 9(2).
001900     03  XDRATE-RATE-OUT           PIC 9(1)V9(4)   COMP-3.
002000     03  XDRATE-FOUND              PIC X           VALUE "N".
002100         88  XDRATE-WAS-FOUND               VALUE "Y".
002200         88  XDRATE-NOT-FOUND               VALUE "N".
002300*
