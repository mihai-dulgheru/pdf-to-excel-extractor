000100* 03/12/25 VBC - CREATED.
000200* 09/01/26 VBC - SHARED BY XDMERGE, XDINVPRS & XDREGSTR -
000300*                MERGE AND PARSER BOTH EXTEND IT IN TURN.
000400     SELECT XD-WORK-FILE ASSIGN TO "XDWORK"
000500         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS XD-WORK-STATUS.
000700*
