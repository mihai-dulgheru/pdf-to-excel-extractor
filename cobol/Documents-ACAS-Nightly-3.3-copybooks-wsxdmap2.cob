000100*******************************************
000200*                                          *
000300*  LINKAGE FOR XDMAP2 - DELIVERY-LOCATION   *
000400*   RESOLVER.                               *
000500*******************************************
000600*
000700* 04/12/25 VBC - CREATED.
000800*
000900 01  XDMAP2-LINKAGE.
001000     03  XDMAP2-HEADER-TEXT        PIC X(200).
001100*        FREE-TEXT HEADER SECTION TO SCAN
001200     03  XDMAP2-HEADER-HALVES REDEFINES XDMAP2-HEADER-TEXT.
001300*        FIRST/SECOND 100 BYTES - "DELIVERING PLANT" OR "OUR BAU
001400*        CODE" ALWAYS OPENS THE HEADER, KEPT FOR A TRACE DUMP OF
001500*        JUST THAT PART.
001600         05  XDMAP2-HDR-FIRST100   PIC X(100).
001700         05  XDMAP2-HDR-LAST100    PIC X(100).
001800     03  XDMAP2-LOCATION-CODE      PIC 9(4)        COMP.
001900*        RETURNED NUMERIC PLANT/LOCATION CODE
002000*
