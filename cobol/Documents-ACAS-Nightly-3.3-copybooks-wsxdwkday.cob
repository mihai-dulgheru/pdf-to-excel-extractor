000100*******************************************
000200*                                          *
000300*  LINKAGE FOR XDWKDAY - PREVIOUS-WORKDAY   *
000400*   CALCULATOR.                              *
000500*******************************************
000600*
000700* 06/12/25 VBC - CREATED.
000800*
000900 01  XDWKDAY-LINKAGE.
001000     03  XDWKDAY-DATE-IN           PIC 9(8)        COMP.
001100     03  XDWKDAY-DATE-OUT          PIC 9(8)        COMP.
001200     03  XDWKDAY-OUT-GRP REDEFINES XDWKDAY-DATE-OUT.
001300*        YEAR/MONTH/DAY VIEW OF THE ROLLED-BACK DATE, SAME IDIOM
001400*        AS XD-SHIP-DATE-GRP IN WSXDINVC, FOR THE RUN LOG.
001500         05  XDWKDAY-OUT-CCYY      PIC 9(4).
001600         05  XDWKDAY-OUT-MM        PIC 9(2).
001700         05  XDWKDAY-OUT-DD        PIC 9(2).
001800*        LAST MONDAY-FRIDAY DAY STRICTLY BEFORE DATE-IN
001900*
