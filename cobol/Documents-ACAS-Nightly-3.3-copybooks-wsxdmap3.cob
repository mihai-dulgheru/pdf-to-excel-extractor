000100*******************************************
000200*                                          *
000300*  LINKAGE FOR XDMAP3 - NC8 FORMATTER /      *
000400*   AMOUNT PARSER / NET-WEIGHT PARSER.       *
000500*   ONE SUBPROGRAM, FUNCTION SELECTED BY    *
000600*   XDMAP3-FUNCTION - SAME IDIOM AS THE     *
000700*   OLD MAPS09 CHECK-DIGIT C/V REPLY FLAG.  *
000800*******************************************
000900*
001000* 04/12/25 VBC - CREATED.
001100* 12/12/25 VBC - ADDED "W" FUNCTION FOR NET WEIGHT, WAS GOING
001200*                TO BE A FOURTH SUBPROGRAM, NOT WORTH IT.
001300* 02/02/26 VBC - ADDED "T" FUNCTION FOR THE INVOICE-TOTALS
001400*                BOX - LAST-TWO-DIGITS-ARE-CENTS, NOT THE
001500*                FUNCTION "A" THOUSANDS/DECIMAL SPLIT.
001600*
001700 01  XDMAP3-LINKAGE.
001800     03  XDMAP3-FUNCTION           PIC X.
001900*        "N" = FORMAT NC8 CODE(S)
002000*        "A" = PARSE MIXED-SEPARATOR AMOUNT
002100*        "T" = PARSE INVOICE-TOTAL (LAST 2 DIGITS = CENTS)
002200*        "W" = PARSE NET WEIGHT
002300     03  XDMAP3-TEXT-IN            PIC X(60).
002400     03  XDMAP3-IN-FIRST REDEFINES XDMAP3-TEXT-IN.
002500*        FIRST-BYTE VIEW OF THE INPUT TEXT, KEPT FOR A QUICK
002600*        LEADING-SIGN TEST WITHOUT A REFERENCE-MODIFIED SUBSTRING.
002700         05  XDMAP3-IN-SIGN        PIC X.
002800         05  XDMAP3-IN-REST        PIC X(59).
002900     03  XDMAP3-TEXT-OUT           PIC X(60).
003000     03  XDMAP3-AMOUNT-OUT         PIC S9(9)V99    COMP-3.
003100     03  XDMAP3-WEIGHT-OUT         PIC 9(7)        COMP.
003200*
