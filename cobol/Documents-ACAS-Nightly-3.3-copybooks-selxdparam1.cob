000100* 02/12/25 VBC - CREATED.
000200     SELECT XD-PARAM1-FILE ASSIGN TO "XDPARAM1"
000300         ORGANIZATION IS RELATIVE
000400         ACCESS MODE IS RANDOM
000500         RELATIVE KEY IS RRN
000600         FILE STATUS IS XD-PR1-STATUS.
000700*
