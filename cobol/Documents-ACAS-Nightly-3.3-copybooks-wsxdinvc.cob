000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR XD WORK-FILE /    *
000400*   REGISTER DETAIL (ENRICHED INVOICE)     *
000500*     RECORD - NO KEY, SEQUENTIAL ONLY.    *
000600*******************************************
000700*
000800*  FILE SIZE 164 BYTES PADDED TO 200 BY FILLER.
000900*
001000* 03/12/25 VBC - CREATED - FIELDS PER MACHINE ROOM SPEC FOR
001100*                THE INTRASTAT DECLARATION REGISTER.
001200* 11/12/25 VBC - VALUE-RON WIDENED 9(9) TO 9(11), SOME GROUPS
001300*                WERE EXCEEDING A BILLION LEI ON BULK SHIPMENTS.
001400* 18/12/25 VBC - ADDED XD-PERCENTAGE & XD-TRANSPORT, TRANSPORT
001500*                ALLOCATION NOW COMPUTED HERE NOT IN SPREADSHEET.
001600* 02/01/26 VBC - XD-STATISTIC ADDED FOR THE ROUNDED STAT VALUE.
001700* 14/01/26 VBC - REDEFINED XD-SHIPMENT-DATE AS XD-SHIP-DATE-GRP
001800*                SO WE CAN PULL YEAR/MONTH/DAY OUT DIRECT.
001900*
002000 01  XD-INVOICE-RECORD.
002100     03  XD-NR-CRT                 PIC 9(4)        COMP.
002200*        RUNNING SEQUENCE NUMBER, BLANK (ZERO) ON SUBTOTAL ROWS
002300     03  XD-COMPANY                PIC X(30).
002400     03  XD-INVOICE-NO             PIC 9(9)        COMP.
002500     03  XD-NC8-CODE               PIC X(10).
002600*        FORMATTED DD DD DDDD - SEE XDMAP3
002700     03  XD-ORIGIN                 PIC X(2).
002800     03  XD-DESTINATION            PIC X(2).
002900     03  XD-VALUE-EUR              PIC S9(9)V99    COMP-3.
003000     03  XD-NET-WEIGHT             PIC 9(7)        COMP.
003100     03  XD-SHIPMENT-DATE          PIC 9(8)        COMP.
003200     03  XD-SHIP-DATE-GRP REDEFINES XD-SHIPMENT-DATE.
003300         05  XD-SHIP-CCYY          PIC 9(4).
003400         05  XD-SHIP-MM            PIC 9(2).
003500         05  XD-SHIP-DD            PIC 9(2).
003600     03  XD-EXCH-RATE              PIC 9V9999      COMP-3.
003700     03  XD-VALUE-RON              PIC S9(11)V99   COMP-3.
003800     03  XD-VAT-NO                 PIC X(15).
003900*        CONTROL-BREAK KEY FOR THE REGISTER
004000     03  XD-DELIVERY-LOC           PIC 9(4)        COMP.
004100     03  XD-DELIVERY-COND          PIC X(3).
004200     03  XD-PERCENTAGE             PIC 9V99        COMP-3.
004300     03  XD-TRANSPORT              PIC S9(9)V99    COMP-3.
004400     03  XD-STATISTIC              PIC S9(11)      COMP-3.
004500     03  FILLER                    PIC X(11).
004600*
