000100*****************************************************************
000200*                                                               *
000300*      MERGE STEP - CARRIES A PRIOR MONTH'S DECLARATION        *
000400*        REGISTER FORWARD INTO THIS MONTH'S WORK FILE          *
000500*         AHEAD OF THE NEWLY PARSED INVOICE ROWS.              *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    XDMERGE.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  14/03/92.
001500 DATE-COMPILED.
001600 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001700*                COPYING FOR DISTRIBUTION TERMS.
001800*
001900*    REMARKS.   MERGE STEP FOR THE EXPORT DECLARATION REGISTER
002000*                (MODULE XD).  RUNS AHEAD OF XDINVPRS.  READS A
002100*                PREVIOUSLY PRINTED REGISTER (IF ONE IS GIVEN),
002200*                DROPS ITS SUBTOTAL/BLANK ROWS AND RE-CREATES
002300*                WORK-FILE FROM THE SURVIVING DETAIL LINES.
002400*                XDINVPRS THEN EXTENDS WORK-FILE WITH THE NEW
002500*                INVOICES.  PRIOR-REGISTER IS OPTIONAL - NO FILE
002600*                PRESENT SIMPLY LEAVES WORK-FILE EMPTY.
002700*
002800*    CALLED MODULES.  XDMAP3.
002900*
003000*    FILES USED.      PRIOR-REGISTER, XD-WORK-FILE.
003100*
003200* CHANGES:
003300* 14/03/92 VBC -       CREATED FOR THE EXPORT REGISTER PROJECT -
003400*                      MACHINE ROOM WANTED OLD MONTHS CARRIED
003500*                      FORWARD RATHER THAN RE-KEYED BY HAND.
003600* 02/09/96 DJS -       DATA EXPEDITIEI COLUMN (DD.MMM ON THE OLD
003700*                      REGISTER) HAS NO YEAR IN IT - SHIPMENT
003800*                      DATE IS ALWAYS SET BLANK ON A MERGED ROW,
003900*                      NOT GUESSED AT.
004000* 23/11/98 RDS -  Y2K  REVIEWED - NO TWO-DIGIT YEARS ANYWHERE IN
004100*                      THIS PROGRAM, PASSED AS COMPLIANT.
004200* 09/01/26 VBC -       RESTATED FOR THE FULL INTRASTAT REWRITE.
004300*
004400*************************************************************************
004500* COPYRIGHT NOTICE.
004600* ****************
004700*
004800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005000* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
005100* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
005200* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
005300* FOR A PARTICULAR PURPOSE.
005400*************************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700*================================
005800*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT   XD-PRIOR-REGISTER-FILE ASSIGN TO "PRIORREG"
006600              ORGANIZATION IS LINE SEQUENTIAL
006700              FILE STATUS IS WS-PRIOR-STATUS.
006800 COPY "selxdwork.cob".
006900*
007000 DATA DIVISION.
007100*================================
007200*
007300 FILE SECTION.
007400*------------
007500 FD  XD-PRIOR-REGISTER-FILE.
007600 COPY "wsxdprt.cob".
007700 COPY "fdxdwork.cob".
007800*
007900 WORKING-STORAGE SECTION.
008000*-----------------------
008100 77  PROG-NAME           PIC X(15)  VALUE "XDMERGE (1.02)".
008200*
008300 01  WS-PRIOR-STATUS-GRP.
008400     03  WS-PRIOR-STATUS    PIC X(2).
008500 01  WS-PRIOR-STATUS-BYTES REDEFINES WS-PRIOR-STATUS-GRP.
008600     03  WS-PRIOR-STATUS-1  PIC X.
008700     03  WS-PRIOR-STATUS-2  PIC X.
008800 01  XD-WORK-STATUS         PIC X(2).
008900 01  WS-PRIOR-OPEN-FLAG     PIC X          VALUE "N".
009000     88  WS-HAVE-PRIOR                    VALUE "Y".
009100 01  WS-PRIOR-EOF-FLAG      PIC X          VALUE "N".
009200     88  WS-PRIOR-AT-EOF                  VALUE "Y".
009300*
009400 01  WS-ROW-COUNT           PIC 9(5)  COMP  VALUE 0.
009500 01  WS-SKIP-COUNT          PIC 9(5)  COMP  VALUE 0.
009600*
009700 01  WS-AMT-TEXT             PIC X(20) VALUE SPACES.
009800 01  WS-RATE-DOT-COL         PIC 9(4)  COMP.
009900 01  WS-RATE-IX              PIC 9(4)  COMP.
010000*
010100*    ALTERNATE VIEW OF THE ROW COUNTER, KEPT SO THE RUN LOG CAN
010200*    SHOW A 6-DIGIT FIGURE IF MACHINE ROOM ASK FOR ONE LATER -
010300*    NOT USED YET.
010400*
010500 01  WS-ROW-COUNT-GRP.
010600     03  WS-ROW-COUNT-HI     PIC 9(4).
010700     03  WS-ROW-COUNT-LO     PIC 9(1).
010800 01  WS-ROW-COUNT-9 REDEFINES WS-ROW-COUNT-GRP
010900                             PIC 9(5).
011000*
011100*    CALL ARGUMENT AREA FOR XDMAP3 - OWNED HERE AND PASSED BY
011200*    REFERENCE, NOT A LINKAGE SECTION, THIS PROGRAM IS STARTED AS
011300*    A JOB STEP, NOT CALLED WITH A USING.
011400*
011500 COPY "wsxdmap3.cob".
011600*
011700 PROCEDURE DIVISION.
011800*===================
011900*
012000 AA000-MAIN.
012100     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
012200     PERFORM  BB000-MERGE-PRIOR      THRU BB000-EXIT
012300              UNTIL WS-PRIOR-AT-EOF OR NOT WS-HAVE-PRIOR.
012400     PERFORM  AA020-CLOSE-FILES      THRU AA020-EXIT.
012500     GOBACK.
012600*
012700*    PRIOR-REGISTER IS OPTIONAL - FILE STATUS "35" MEANS IT IS
012800*    NOT THERE THIS MONTH, WHICH IS NOT AN ERROR.
012900*
013000 AA010-OPEN-FILES.
013100     OPEN     INPUT XD-PRIOR-REGISTER-FILE.
013200     IF       WS-PRIOR-STATUS = "00"
013300              MOVE "Y" TO WS-PRIOR-OPEN-FLAG
013400     ELSE
013500              MOVE "N" TO WS-PRIOR-OPEN-FLAG.
013600     OPEN     OUTPUT XD-WORK-FILE.
013700 AA010-EXIT.
013800     EXIT.
013900*
014000 AA020-CLOSE-FILES.
014100     IF       WS-HAVE-PRIOR
014200              CLOSE XD-PRIOR-REGISTER-FILE.
014300     CLOSE    XD-WORK-FILE.
014400 AA020-EXIT.
014500     EXIT.
014600*
014700*    READS ONE PRIOR-REGISTER LINE; DETAIL ROWS (NON-BLANK
014800*    NUMERIC NR-CRT) ARE CONVERTED AND WRITTEN ON TO WORK-FILE,
014900*    HEADER/SUBTOTAL/BLANK ROWS ARE SIMPLY COUNTED AND DROPPED.
015000*
015100 BB000-MERGE-PRIOR.
015200     READ     XD-PRIOR-REGISTER-FILE
015300              AT END
015400                 MOVE "Y" TO WS-PRIOR-EOF-FLAG
015500              NOT AT END
015600                 IF XD-PRT-NR-CRT = SPACES
015700                    OR XD-PRT-NR-CRT NOT NUMERIC
015800                    ADD 1 TO WS-SKIP-COUNT
015900                 ELSE
016000                    PERFORM BB010-CONVERT-ROW THRU BB010-EXIT
016100                    WRITE XD-INVOICE-RECORD
016200                    ADD 1 TO WS-ROW-COUNT
016300                 END-IF
016400     END-READ.
016500 BB000-EXIT.
016600     EXIT.
016700*
016800*    MAPS ONE PRINT-LINE ROW ONTO THE WORKING-RECORD LAYOUT,
016900*    COERCING EVERY COLUMN TO ITS DECLARED TYPE - NON-NUMERIC
017000*    NUMBER COLUMNS DEFAULT TO ZERO, THE SHIPMENT DATE IS ALWAYS
017100*    LEFT BLANK (THE PRINTED DATE HAS NO YEAR IN IT).
017200*
017300 BB010-CONVERT-ROW.
017400     MOVE     SPACES TO XD-INVOICE-RECORD.
017500     MOVE     XD-PRT-NR-CRT TO XD-NR-CRT.
017600     MOVE     XD-PRT-FIRMA TO XD-COMPANY.
017700     IF       XD-PRT-NR-FACTURA IS NUMERIC
017800              MOVE XD-PRT-NR-FACTURA TO XD-INVOICE-NO
017900     ELSE
018000              MOVE 0 TO XD-INVOICE-NO.
018100     MOVE     XD-PRT-NC8 TO XD-NC8-CODE.
018200     MOVE     XD-PRT-ORIGINE TO XD-ORIGIN.
018300     MOVE     XD-PRT-DESTINATIE TO XD-DESTINATION.
018400     MOVE     XD-PRT-VAL-EUR TO WS-AMT-TEXT.
018500     PERFORM  BB900-CALL-AMT-PARSE THRU BB900-EXIT.
018600     MOVE     XDMAP3-AMOUNT-OUT TO XD-VALUE-EUR.
018700     IF       XD-PRT-GREUTATE IS NUMERIC
018800              MOVE XD-PRT-GREUTATE TO XD-NET-WEIGHT
018900     ELSE
019000              MOVE 0 TO XD-NET-WEIGHT.
019100     MOVE     0 TO XD-SHIPMENT-DATE.
019200     PERFORM  BB070-PARSE-RATE THRU BB070-EXIT.
019300     MOVE     XD-PRT-VAL-RON TO WS-AMT-TEXT.
019400     PERFORM  BB900-CALL-AMT-PARSE THRU BB900-EXIT.
019500     MOVE     XDMAP3-AMOUNT-OUT TO XD-VALUE-RON.
019600     MOVE     XD-PRT-VAT-CUMP TO XD-VAT-NO.
019700     IF       XD-PRT-LOC-LIVR IS NUMERIC
019800              MOVE XD-PRT-LOC-LIVR TO XD-DELIVERY-LOC
019900     ELSE
020000              MOVE 0 TO XD-DELIVERY-LOC.
020100     MOVE     XD-PRT-COND-LIVR TO XD-DELIVERY-COND.
020200     MOVE     XD-PRT-PCT TO WS-AMT-TEXT.
020300     PERFORM  BB900-CALL-AMT-PARSE THRU BB900-EXIT.
020400     MOVE     XDMAP3-AMOUNT-OUT TO XD-PERCENTAGE.
020500     MOVE     XD-PRT-TRANSPORT TO WS-AMT-TEXT.
020600     PERFORM  BB900-CALL-AMT-PARSE THRU BB900-EXIT.
020700     MOVE     XDMAP3-AMOUNT-OUT TO XD-TRANSPORT.
020800     MOVE     XD-PRT-STATISTICA TO WS-AMT-TEXT.
020900     PERFORM  BB900-CALL-AMT-PARSE THRU BB900-EXIT.
021000     MOVE     XDMAP3-AMOUNT-OUT TO XD-STATISTIC.
021100 BB010-EXIT.
021200     EXIT.
021300*
021400*    CURS VALUTAR IS PRINTED "D.DDDD" - ONE WHOLE DIGIT, A DOT,
021500*    FOUR DECIMALS.  A BAD/BLANK COLUMN DEFAULTS TO ZERO.
021600*
021700 BB070-PARSE-RATE.
021800     MOVE     0 TO XD-EXCH-RATE.
021900     MOVE     0 TO WS-RATE-DOT-COL.
022000     PERFORM  BB075-FIND-DOT THRU BB075-EXIT
022100              VARYING WS-RATE-IX FROM 1 BY 1
022200              UNTIL WS-RATE-IX > 6 OR WS-RATE-DOT-COL NOT = 0.
022300     IF       WS-RATE-DOT-COL = 0
022400              GO TO BB070-EXIT.
022500     IF       XD-PRT-CURS (1:WS-RATE-DOT-COL - 1) IS NUMERIC
022600        AND   WS-RATE-DOT-COL < 6
022700        AND   XD-PRT-CURS (WS-RATE-DOT-COL + 1:6 - WS-RATE-DOT-COL)
022800                 IS NUMERIC
022900              COMPUTE XD-EXCH-RATE =
023000                 XD-PRT-CURS (1:WS-RATE-DOT-COL - 1) +
023100                 (XD-PRT-CURS (WS-RATE-DOT-COL + 1:6 - WS-RATE-DOT-COL)
023200                    / 10000).
023300 BB070-EXIT.
023400     EXIT.
023500*
023600 BB075-FIND-DOT.
023700     IF       XD-PRT-CURS (WS-RATE-IX:1) = "."
023800              MOVE WS-RATE-IX TO WS-RATE-DOT-COL.
023900 BB075-EXIT.
024000     EXIT.
024100*
024200*    SHARED MIXED-SEPARATOR AMOUNT PARSE - WS-AMT-TEXT MUST BE
024300*    LOADED FIRST; RETURNS VIA XDMAP3-AMOUNT-OUT.
024400*
024500 BB900-CALL-AMT-PARSE.
024600     MOVE     "A" TO XDMAP3-FUNCTION.
024700     MOVE     SPACES TO XDMAP3-TEXT-IN.
024800     MOVE     WS-AMT-TEXT TO XDMAP3-TEXT-IN.
024900     CALL     "XDMAP3" USING XDMAP3-LINKAGE.
025000 BB900-EXIT.
025100     EXIT.
025200*
