000100*****************************************************************
000200*                                                               *
000300*      DELIVERY-LOCATION RESOLVER - DERIVES THE NUMERIC         *
000400*          WAREHOUSE LOCATION CODE FOR THE REGISTER             *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.    XDMAP2.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.  11/03/87.
001400 DATE-COMPILED.
001500 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001600*                COPYING FOR DISTRIBUTION TERMS.
001700*
001800*    REMARKS.   DELIVERY-LOCATION RESOLVER FOR THE EXPORT
001900*                DECLARATION REGISTER (MODULE XD).
002000*
002100*    CALLED BY. XDINVPRS.
002200*
002300* CHANGES:
002400* 11/03/87 VBC -       CREATED, TABLE HOLDS THE THREE WAREHOUSES
002500*                      THE SHIPPING OFFICE QUOTED AT THE START.
002600* 30/06/89 DJS -       SECOND SOURCE ADDED - "OUR BAU CODE" LINE,
002700*                      SUFFIX AFTER LAST UNDERSCORE IS THE CODE.
002800* 08/03/92 VBC -       DEFAULT CHANGED FROM ZERO TO 2093, A BLANK
002900*                      LOCATION WAS FAILING THE CONTROL BREAK.
003000* 23/11/98 RDS -  Y2K  REVIEWED FOR YEAR 2000 - NO DATE FIELDS
003100*                      HELD BY THIS MODULE, PASSED AS COMPLIANT.
003200* 09/01/26 VBC -       RESTATED FROM THE OLD MAPS01 TABLE LOOKUP
003300*                      ROUTINE FOR THE FULL INTRASTAT REWRITE.
003400*
003500*************************************************************************
003600* COPYRIGHT NOTICE.
003700* ****************
003800*
003900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004000* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
004100* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
004200* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
004300* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
004400* FOR A PARTICULAR PURPOSE.
004500*************************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*================================
004900*
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS UPPER-ALPHA IS "A" THRU "Z".
005300*
005400 DATA DIVISION.
005500*================================
005600*
005700 WORKING-STORAGE SECTION.
005800*-----------------------
005900 77  PROG-NAME           PIC X(15)  VALUE "XDMAP2 (1.02)".
006000*
006100 01  WS-I                 PIC 9(4)  COMP.
006200 01  WS-P                 PIC 9(4)  COMP.
006300 01  WS-LEN               PIC 9(4)  COMP.
006400 01  WS-WORD-START        PIC 9(4)  COMP.
006500 01  WS-WORD-LEN           PIC 9(4)  COMP.
006600 01  WS-ENTRY-IX           PIC 9(4)  COMP.
006700 01  WS-TEXT-UPPER         PIC X(200).
006800 01  WS-LAST-WORD          PIC X(40).
006900 01  WS-NUMERIC-FLAG       PIC X          VALUE "Y".
007000     88  WS-ALL-NUMERIC                   VALUE "Y".
007100*
007200 01  WS-LOCATION-DEFS.
007300     03  FILLER   PIC X(14)  VALUE "BUDESTI   1759".
007400     03  FILLER   PIC X(14)  VALUE "CATEASCA  1826".
007500     03  FILLER   PIC X(14)  VALUE "CRAIOVA   1593".
007600 01  WS-LOCATION-TABLE REDEFINES WS-LOCATION-DEFS.
007700     03  WS-LC-ENTRY  OCCURS 3.
007800         05  WS-LC-NAME   PIC X(10).
007900         05  WS-LC-CODE   PIC 9(4).
008000*
008100*    FLAT VIEW OF THE WHOLE WAREHOUSE TABLE FOR A ONE-SHOT DUMP TO
008200*    THE RUN LOG WHEN SHIPPING OFFICE ADDS A NEW WAREHOUSE.
008300*
008400 01  WS-LOCATION-FLAT REDEFINES WS-LOCATION-DEFS
008500                                PIC X(42).
008600*
008700 LINKAGE SECTION.
008800*---------------
008900 COPY "wsxdmap2.cob".
009000*
009100 PROCEDURE DIVISION USING XDMAP2-LINKAGE.
009200*========================================
009300*
009400 MAIN.
009500     MOVE     2093 TO XDMAP2-LOCATION-CODE.
009600     MOVE     XDMAP2-HEADER-TEXT TO WS-TEXT-UPPER.
009700     INSPECT  WS-TEXT-UPPER CONVERTING
009800              "abcdefghijklmnopqrstuvwxyz"
009900           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010000*
010100     IF       WS-TEXT-UPPER (1:16) = "DELIVERING PLANT"
010200              GO TO DP010-RESOLVE-PLANT.
010300     IF       WS-TEXT-UPPER (1:13) = "OUR BAU CODE "
010400              GO TO BC010-RESOLVE-BAU-CODE.
010500     GO TO MAIN-EXIT.
010600*
010700*    RULE 1 - LAST BLANK-DELIMITED WORD OF THE PLANT ADDRESS,
010800*    LOOKED UP IN THE WAREHOUSE TABLE.
010900*
011000 DP010-RESOLVE-PLANT.
011100     PERFORM  ZZ010-AFTER-COLON THRU ZZ010-EXIT.
011200     PERFORM  ZZ020-LAST-BLANK-WORD THRU ZZ020-EXIT.
011300     IF       WS-LAST-WORD = SPACES
011400              GO TO MAIN-EXIT.
011500     PERFORM  DP020-TEST-ENTRY THRU DP020-EXIT
011600              VARYING WS-ENTRY-IX FROM 1 BY 1
011700              UNTIL WS-ENTRY-IX > 3.
011800     GO TO MAIN-EXIT.
011900*
012000 DP020-TEST-ENTRY.
012100     IF       WS-LAST-WORD (1:10) = WS-LC-NAME (WS-ENTRY-IX)
012200              MOVE WS-LC-CODE (WS-ENTRY-IX) TO XDMAP2-LOCATION-CODE.
012300 DP020-EXIT.
012400     EXIT.
012500*
012600*    RULE 2 - "OUR BAU CODE : RO03_E_CRA_1593" - LAST PART AFTER
012700*    THE FINAL UNDERSCORE, READ AS AN INTEGER.
012800*
012900 BC010-RESOLVE-BAU-CODE.
013000     PERFORM  ZZ010-AFTER-COLON THRU ZZ010-EXIT.
013100     PERFORM  BC020-LAST-USCORE-WORD THRU BC020-EXIT.
013200     IF       WS-LAST-WORD = SPACES
013300              GO TO MAIN-EXIT.
013400     PERFORM  BC030-CHECK-NUMERIC THRU BC030-EXIT.
013500     IF       WS-ALL-NUMERIC
013600              MOVE WS-LAST-WORD (1:4) TO XDMAP2-LOCATION-CODE.
013700     GO TO MAIN-EXIT.
013800*
013900 MAIN-EXIT.
014000     GOBACK.
014100*
014200*    LEAVES THE TEXT FOLLOWING THE FIRST ":" IN WS-TEXT-UPPER,
014300*    LEFT-JUSTIFIED, TRAILING SPACES UNCHANGED, IN WS-LEN.
014400*
014500 ZZ010-AFTER-COLON.
014600     MOVE     0 TO WS-P.
014700     PERFORM  ZZ015-FIND-COLON THRU ZZ015-EXIT
014800              VARYING WS-I FROM 1 BY 1
014900              UNTIL WS-I > 200 OR WS-P NOT = 0.
015000     IF       WS-P = 0
015100              MOVE SPACES TO WS-TEXT-UPPER
015200              GO TO ZZ010-EXIT.
015300     COMPUTE  WS-P = WS-P + 2.
015400     MOVE     WS-TEXT-UPPER (WS-P:200 - WS-P + 1) TO WS-TEXT-UPPER.
015500 ZZ010-EXIT.
015600     EXIT.
015700*
015800 ZZ015-FIND-COLON.
015900     IF       WS-TEXT-UPPER (WS-I:1) = ":"
016000              MOVE WS-I TO WS-P.
016100 ZZ015-EXIT.
016200     EXIT.
016300*
016400*    LEAVES THE LAST BLANK-DELIMITED WORD OF WS-TEXT-UPPER IN
016500*    WS-LAST-WORD.
016600*
016700 ZZ020-LAST-BLANK-WORD.
016800     MOVE     SPACES TO WS-LAST-WORD.
016900     COMPUTE  WS-LEN = 200.
017000     PERFORM  ZZ025-TRIM-TRAILING THRU ZZ025-EXIT
017100              VARYING WS-LEN FROM 200 BY -1
017200              UNTIL WS-LEN = 0
017300                 OR WS-TEXT-UPPER (WS-LEN:1) NOT = SPACE.
017400     IF       WS-LEN = 0
017500              GO TO ZZ020-EXIT.
017600     MOVE     WS-LEN TO WS-WORD-START.
017700     PERFORM  ZZ030-BACK-OVER-WORD THRU ZZ030-EXIT
017800              VARYING WS-WORD-START FROM WS-LEN BY -1
017900              UNTIL WS-WORD-START = 0
018000                 OR WS-TEXT-UPPER (WS-WORD-START:1) = SPACE.
018100     COMPUTE  WS-WORD-START = WS-WORD-START + 1.
018200     COMPUTE  WS-WORD-LEN = WS-LEN - WS-WORD-START + 1.
018300     IF       WS-WORD-LEN > 40
018400              MOVE 40 TO WS-WORD-LEN.
018500     MOVE     WS-TEXT-UPPER (WS-WORD-START:WS-WORD-LEN)
018600           TO WS-LAST-WORD.
018700 ZZ020-EXIT.
018800     EXIT.
018900*
019000 ZZ025-TRIM-TRAILING.
019100     CONTINUE.
019200 ZZ025-EXIT.
019300     EXIT.
019400*
019500 ZZ030-BACK-OVER-WORD.
019600     CONTINUE.
019700 ZZ030-EXIT.
019800     EXIT.
019900*
020000*    SAME AS ZZ020 BUT SPLITS ON "_" INSTEAD OF SPACE.
020100*
020200 BC020-LAST-USCORE-WORD.
020300     MOVE     SPACES TO WS-LAST-WORD.
020400     COMPUTE  WS-LEN = 200.
020500     PERFORM  ZZ025-TRIM-TRAILING THRU ZZ025-EXIT
020600              VARYING WS-LEN FROM 200 BY -1
020700              UNTIL WS-LEN = 0
020800                 OR WS-TEXT-UPPER (WS-LEN:1) NOT = SPACE.
020900     IF       WS-LEN = 0
021000              GO TO BC020-EXIT.
021100     MOVE     WS-LEN TO WS-WORD-START.
021200     PERFORM  BC025-BACK-OVER-WORD THRU BC025-EXIT
021300              VARYING WS-WORD-START FROM WS-LEN BY -1
021400              UNTIL WS-WORD-START = 0
021500                 OR WS-TEXT-UPPER (WS-WORD-START:1) = "_".
021600     COMPUTE  WS-WORD-START = WS-WORD-START + 1.
021700     COMPUTE  WS-WORD-LEN = WS-LEN - WS-WORD-START + 1.
021800     IF       WS-WORD-LEN > 40
021900              MOVE 40 TO WS-WORD-LEN.
022000     MOVE     WS-TEXT-UPPER (WS-WORD-START:WS-WORD-LEN)
022100           TO WS-LAST-WORD.
022200 BC020-EXIT.
022300     EXIT.
022400*
022500 BC025-BACK-OVER-WORD.
022600     CONTINUE.
022700 BC025-EXIT.
022800     EXIT.
022900*
023000*    SETS WS-NUMERIC-FLAG TO "N" IF THE FIRST FOUR BYTES OF
023100*    WS-LAST-WORD ARE NOT ALL DIGITS.
023200*
023300 BC030-CHECK-NUMERIC.
023400     MOVE     "Y" TO WS-NUMERIC-FLAG.
023500     IF       WS-LAST-WORD (1:4) NOT NUMERIC
023600              MOVE "N" TO WS-NUMERIC-FLAG.
023700 BC030-EXIT.
023800     EXIT.
023900*
