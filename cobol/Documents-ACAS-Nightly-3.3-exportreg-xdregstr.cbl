000100*****************************************************************
000200*                                                               *
000300*     REGISTER GENERATOR - SORTS THE WORK FILE BY VAT NUMBER   *
000400*       AND SHIPMENT DATE, NUMBERS AND PRICES EACH DETAIL       *
000500*       ROW, AND PRINTS THE EXPORT DECLARATION REGISTER.        *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    XDREGSTR.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  20/01/93.
001500 DATE-COMPILED.
001600 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001700*                COPYING FOR DISTRIBUTION TERMS.
001800*
001900*    REMARKS.   REGISTER GENERATOR FOR THE EXPORT DECLARATION
002000*                REGISTER (MODULE XD).  LAST STEP OF THE SUITE -
002100*                SORTS WORK-FILE, RE-NUMBERS NR-CRT, PRICES EACH
002200*                ROW (RON/EUR CROSS, TRANSPORT, STATISTIC) AND
002300*                PRINTS REGISTER-OUT WITH A SUBTOTAL AT EACH
002400*                VAT-NUMBER BREAK.  USES REPORT WRITER - SEE
002500*                PYRGSTR FOR THE SAME HOUSE STYLE ON THE PAYROLL
002600*                SIDE.
002700*
002800*    CALLED MODULES.  XDMAP4.
002900*
003000*    FILES USED.      XD-PARAM1-FILE, XD-WORK-FILE (SORT USING),
003100*                      XD-REGISTER-OUT-FILE.
003200*
003300* CHANGES:
003400* 20/01/93 VBC -       CREATED FOR THE EXPORT REGISTER PROJECT -
003500*                      MACHINE ROOM WANTED ONE PRINTED SHEET PER
003600*                      VAT NUMBER GROUP, SORTED BY DATE WITHIN.
003700* 08/05/96 DJS -       TRANSPORT COLUMN ADDED - FREIGHT CONTRACT
003800*                      NOW PRORATED PER RECORD NOT SPREADSHEET.
003900* 19/02/98 DJS -       STATISTIC COLUMN ADDED, ROUNDED WHOLE RON.
004000* 23/11/98 RDS -  Y2K  REVIEWED - SORT KEY IS SHIPMENT-DATE AS A
004100*                      FULL CCYYMMDD BINARY FIELD THROUGHOUT,
004200*                      PASSED AS COMPLIANT.
004300* 09/01/26 VBC -       RESTATED FOR THE FULL INTRASTAT REWRITE.
004400* 02/02/26 VBC -       WIDENED THE VAT-FOOT SUM PICTURES FOR NET
004500*                      WEIGHT AND STATISTIC - A BIG VAT GROUP WAS
004600*                      WRAPPING THE SUBTOTAL AT THE DETAIL-ROW
004700*                      WIDTH, SAME OVERFLOW CLASS AS THE
004800*                      VALUE-RON FIX ALREADY NOTED IN WSXDINVC.
004900*
005000*************************************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005500* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005600* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
005700* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
005800* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
005900* FOR A PARTICULAR PURPOSE.
006000*************************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300*================================
006400*
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT   XD-REGISTER-OUT-FILE ASSIGN TO "REGISTEROUT"
007200              ORGANIZATION IS LINE SEQUENTIAL
007300              FILE STATUS IS WS-REG-STATUS.
007400 COPY "selxdwork.cob".
007500 COPY "selxdparam1.cob".
007600*
007700 DATA DIVISION.
007800*================================
007900*
008000 FILE SECTION.
008100*------------
008200 SD  XD-SORT-FILE.
008300 01  XD-SORT-RECORD.
008400*        SAME PICTURE/USAGE AS WSXDINVC.COB, FIELD BY FIELD, SO
008500*        THE PHYSICAL RECORD MATCHES WORK-FILE EXACTLY - OWN
008600*        NAMES SO NO QUALIFICATION IS NEEDED AGAINST THE FD BELOW.
008700     03  XS-NR-CRT                 PIC 9(4)        COMP.
008800     03  XS-COMPANY                PIC X(30).
008900     03  XS-INVOICE-NO             PIC 9(9)        COMP.
009000     03  XS-NC8-CODE               PIC X(10).
009100     03  XS-ORIGIN                 PIC X(2).
009200     03  XS-DESTINATION            PIC X(2).
009300     03  XS-VALUE-EUR              PIC S9(9)V99    COMP-3.
009400     03  XS-NET-WEIGHT             PIC 9(7)        COMP.
009500     03  XS-SHIPMENT-DATE          PIC 9(8)        COMP.
009600     03  XS-SHIP-DATE-GRP REDEFINES XS-SHIPMENT-DATE.
009700         05  XS-SHIP-CCYY          PIC 9(4).
009800         05  XS-SHIP-MM            PIC 9(2).
009900         05  XS-SHIP-DD            PIC 9(2).
010000     03  XS-EXCH-RATE              PIC 9V9999      COMP-3.
010100     03  XS-VALUE-RON              PIC S9(11)V99   COMP-3.
010200     03  XS-VAT-NO                 PIC X(15).
010300     03  XS-DELIVERY-LOC           PIC 9(4)        COMP.
010400     03  XS-DELIVERY-COND          PIC X(3).
010500     03  XS-PERCENTAGE             PIC 9V99        COMP-3.
010600     03  XS-TRANSPORT              PIC S9(9)V99    COMP-3.
010700     03  XS-STATISTIC              PIC S9(11)      COMP-3.
010800     03  FILLER                    PIC X(11).
010900*
011000 COPY "fdxdwork.cob".
011100 COPY "fdxdparam1.cob".
011200*
011300 FD  XD-REGISTER-OUT-FILE
011400     REPORT IS XD-REGISTER-REPORT.
011500*
011600 WORKING-STORAGE SECTION.
011700*-----------------------
011800 77  PROG-NAME           PIC X(15)  VALUE "XDREGSTR(1.03)".
011900*
012000 01  WS-REG-STATUS          PIC X(2).
012100 01  XD-PR1-STATUS          PIC X(2).
012200 01  XD-WORK-STATUS         PIC X(2).
012300 01  RRN                    PIC 9(4)  COMP.
012400 01  WS-SORT-EOF-FLAG       PIC X          VALUE "N".
012500     88  WS-SORT-AT-EOF                   VALUE "Y".
012600 01  WS-SEQ-NO              PIC 9(4)  COMP  VALUE 0.
012700*
012800 01  WS-RON0                PIC S9(11)V99   COMP-3.
012900 01  WS-EUR0                PIC S9(9)V99    COMP-3.
013000*
013100*    STAGING RECORD FOR THE REPORT WRITER DETAIL LINE - HOLDS
013200*    THE NR-CRT REASSIGNED BY THIS PROGRAM AND THE DERIVED
013300*    MONEY FIELDS COMPUTED BY CC010-COMPUTE-DERIVED, KEPT APART
013400*    FROM THE SORT RECORD SO THE DETAIL/FOOTING SOURCE/SUM
013500*    CLAUSES HAVE A STABLE PLACE TO READ FROM.
013600*
013700 01  WS-DETAIL.
013800     03  WS-DTL-NR-CRT          PIC 9(4)        COMP.
013900     03  WS-DTL-COMPANY         PIC X(30).
014000     03  WS-DTL-INVOICE-NO      PIC 9(9)        COMP.
014100     03  WS-DTL-NC8-CODE        PIC X(10).
014200     03  WS-DTL-ORIGIN          PIC X(2).
014300     03  WS-DTL-DESTINATION     PIC X(2).
014400     03  WS-DTL-VALUE-EUR       PIC S9(9)V99    COMP-3.
014500     03  WS-DTL-NET-WEIGHT      PIC 9(7)        COMP.
014600     03  WS-DTL-SHIP-DATE-TXT   PIC X(6).
014700     03  WS-DTL-EXCH-RATE       PIC 9V9999      COMP-3.
014800     03  WS-DTL-VALUE-RON       PIC S9(11)V99   COMP-3.
014900     03  WS-DTL-VAT-NO          PIC X(15).
015000     03  WS-DTL-VAT-GRP REDEFINES WS-DTL-VAT-NO.
015100         05  WS-DTL-VAT-CC      PIC X(2).
015200         05  WS-DTL-VAT-REST    PIC X(13).
015300     03  WS-DTL-DELIVERY-LOC    PIC 9(4)        COMP.
015400     03  WS-DTL-DELIVERY-COND   PIC X(3).
015500     03  WS-DTL-PERCENTAGE      PIC 9V99        COMP-3.
015600     03  WS-DTL-TRANSPORT       PIC S9(9)V99    COMP-3.
015700     03  WS-DTL-STATISTIC       PIC S9(11)      COMP-3.
015800*
015900*    ALTERNATE VIEW OF THE SHIP DATE USED TO FEED XDMAP4 - NOT
016000*    PART OF THE WORK RECORD, JUST A CALL-ARGUMENT STAGING AREA.
016100*
016200 01  WS-SHIP-DATE-GRP.
016300     03  WS-SHIP-DATE-9         PIC 9(8)        COMP.
016400 01  WS-SHIP-DATE-X REDEFINES WS-SHIP-DATE-GRP
016500                                PIC X(8).
016600*
016700*    CALL ARGUMENT AREA FOR XDMAP4 - OWNED HERE AND PASSED BY
016800*    REFERENCE, NOT A LINKAGE SECTION, THIS PROGRAM IS STARTED AS
016900*    A JOB STEP, NOT CALLED WITH A USING.
017000*
017100 COPY "wsxdmap4.cob".
017200*
017300 REPORT SECTION.
017400*---------------
017500 RD  XD-REGISTER-REPORT
017600     CONTROL IS WS-DTL-VAT-NO
017700     PAGE LIMIT 58 LINES
017800     HEADING 1
017900     FIRST DETAIL 4
018000     LAST DETAIL 56.
018100*
018200 01  XD-REG-PAGE-HEAD TYPE IS PAGE HEADING.
018300     03  LINE 1.
018400         05  COL   1     PIC X(30)   SOURCE XD-PR1-CO-NAME.
018500         05  COL  60     PIC X(22)   VALUE "Export Declaration Register".
018600         05  COL 125     PIC X(5)    VALUE "Page ".
018700         05  COL 130     PIC ZZ9     SOURCE PAGE-COUNTER.
018800     03  LINE 3.
018900         05  COL   1     PIC X(5)    VALUE "NrCrt".
019000         05  COL   7     PIC X(30)   VALUE "Firma".
019100         05  COL  38     PIC X(9)    VALUE "NrFactura".
019200         05  COL  48     PIC X(10)   VALUE "Cod NC8".
019300         05  COL  59     PIC X(2)    VALUE "Or".
019400         05  COL  62     PIC X(2)    VALUE "De".
019500         05  COL  65     PIC X(14)   VALUE "Val Fact Euro".
019600         05  COL  80     PIC X(7)    VALUE "Grt Nt".
019700         05  COL  88     PIC X(6)    VALUE "DataEx".
019800         05  COL  95     PIC X(6)    VALUE "Curs".
019900         05  COL 102     PIC X(16)   VALUE "Valoare Ron".
020000         05  COL 119     PIC X(15)   VALUE "Vat Cumparator".
020100         05  COL 135     PIC X(4)    VALUE "Loc".
020200         05  COL 140     PIC X(3)    VALUE "CLv".
020300         05  COL 144     PIC X(4)    VALUE "Pct".
020400         05  COL 149     PIC X(13)   VALUE "Transport".
020500         05  COL 163     PIC X(12)   VALUE "Statistica".
020600*
020700 01  XD-REG-DETAIL TYPE IS DETAIL.
020800     03  LINE PLUS 1.
020900         05  COL   1     PIC 9(05)        SOURCE WS-DTL-NR-CRT.
021000         05  COL   7     PIC X(30)        SOURCE WS-DTL-COMPANY.
021100         05  COL  38     PIC 9(09)        SOURCE WS-DTL-INVOICE-NO.
021200         05  COL  48     PIC X(10)        SOURCE WS-DTL-NC8-CODE.
021300         05  COL  59     PIC X(2)         SOURCE WS-DTL-ORIGIN.
021400         05  COL  62     PIC X(2)         SOURCE WS-DTL-DESTINATION.
021500         05  COL  65     PIC -(10)9.99    SOURCE WS-DTL-VALUE-EUR.
021600         05  COL  80     PIC 9(07)        SOURCE WS-DTL-NET-WEIGHT.
021700         05  COL  88     PIC X(6)         SOURCE WS-DTL-SHIP-DATE-TXT.
021800         05  COL  95     PIC 9.9999       SOURCE WS-DTL-EXCH-RATE.
021900         05  COL 102     PIC -(12)9.99    SOURCE WS-DTL-VALUE-RON.
022000         05  COL 119     PIC X(15)        SOURCE WS-DTL-VAT-NO.
022100         05  COL 135     PIC 9(04)        SOURCE WS-DTL-DELIVERY-LOC.
022200         05  COL 140     PIC X(3)         SOURCE WS-DTL-DELIVERY-COND.
022300         05  COL 144     PIC 9.99         SOURCE WS-DTL-PERCENTAGE.
022400         05  COL 149     PIC -(9)9.99     SOURCE WS-DTL-TRANSPORT
022500                                           BLANK WHEN ZERO.
022600         05  COL 163     PIC -(11)9       SOURCE WS-DTL-STATISTIC.
022700*
022800 01  XD-REG-VAT-FOOT TYPE CONTROL FOOTING WS-DTL-VAT-NO LINE PLUS 2.
022900     03  COL   1     PIC X(6)    VALUE "Total ".
023000     03  COL   7     PIC X(15)   SOURCE WS-DTL-VAT-NO.
023100     03  COL  80     PIC 9(09)   SUM WS-DTL-NET-WEIGHT.
023200     03  COL 102     PIC -(12)9.99 SUM WS-DTL-VALUE-RON.
023300     03  COL 163     PIC -(13)9  SUM WS-DTL-STATISTIC.
023400*
023500 PROCEDURE DIVISION.
023600*===================
023700*
023800 AA000-MAIN.
023900     PERFORM  AA010-OPEN-PARAM-FILE  THRU AA010-EXIT.
024000     PERFORM  AA020-OPEN-REGISTER    THRU AA020-EXIT.
024100     SORT     XD-SORT-FILE
024200              ON ASCENDING KEY XS-VAT-NO XS-SHIPMENT-DATE
024300              USING XD-WORK-FILE
024400              OUTPUT PROCEDURE IS BB000-WRITE-REGISTER.
024500     CLOSE    XD-REGISTER-OUT-FILE.
024600     GOBACK.
024700*
024800*    PICKS UP THE OPERATOR-SUPPLIED PERCENTAGE AND COMPANY
024900*    HEADING TEXT FOR THIS RUN.
025000*
025100 AA010-OPEN-PARAM-FILE.
025200     OPEN     INPUT XD-PARAM1-FILE.
025300     MOVE     1 TO RRN.
025400     READ     XD-PARAM1-FILE.
025500     CLOSE    XD-PARAM1-FILE.
025600 AA010-EXIT.
025700     EXIT.
025800*
025900 AA020-OPEN-REGISTER.
026000     OPEN     OUTPUT XD-REGISTER-OUT-FILE.
026100 AA020-EXIT.
026200     EXIT.
026300*
026400*    SORT OUTPUT PROCEDURE - READS THE SORTED RECORDS BACK ONE
026500*    AT A TIME, PRICES EACH AND DRIVES THE REPORT.  RUNS ONCE,
026600*    CALLED BY THE SORT VERB ITSELF, NOT PERFORMED FROM AA000.
026700*
026800 BB000-WRITE-REGISTER.
026900     MOVE     "N" TO WS-SORT-EOF-FLAG.
027000     INITIATE XD-REGISTER-REPORT.
027100     PERFORM  CC000-RETURN-ONE THRU CC000-EXIT
027200              UNTIL WS-SORT-AT-EOF.
027300     TERMINATE XD-REGISTER-REPORT.
027400 BB000-EXIT.
027500     EXIT.
027600*
027700 CC000-RETURN-ONE.
027800     RETURN   XD-SORT-FILE
027900              AT END
028000                 MOVE "Y" TO WS-SORT-EOF-FLAG
028100              NOT AT END
028200                 PERFORM CC010-COMPUTE-DERIVED THRU CC010-EXIT
028300                 GENERATE XD-REG-DETAIL
028400     END-RETURN.
028500 CC000-EXIT.
028600     EXIT.
028700*
028800*    PRICES ONE SORTED RECORD - RE-NUMBERS NR-CRT, APPLIES THE
028900*    RUN PERCENTAGE, AND COMPUTES THE EUR/RON CROSS, TRANSPORT
029000*    AND STATISTIC PER THE REGISTER GENERATOR BUSINESS RULES.
029100*
029200 CC010-COMPUTE-DERIVED.
029300     ADD      1 TO WS-SEQ-NO.
029400     MOVE     WS-SEQ-NO TO WS-DTL-NR-CRT.
029500     MOVE     XS-COMPANY TO WS-DTL-COMPANY.
029600     MOVE     XS-INVOICE-NO TO WS-DTL-INVOICE-NO.
029700     MOVE     XS-NC8-CODE TO WS-DTL-NC8-CODE.
029800     MOVE     XS-ORIGIN TO WS-DTL-ORIGIN.
029900     MOVE     XS-DESTINATION TO WS-DTL-DESTINATION.
030000     MOVE     XS-NET-WEIGHT TO WS-DTL-NET-WEIGHT.
030100     MOVE     XS-EXCH-RATE TO WS-DTL-EXCH-RATE.
030200     MOVE     XS-VAT-NO TO WS-DTL-VAT-NO.
030300     MOVE     XS-DELIVERY-LOC TO WS-DTL-DELIVERY-LOC.
030400     MOVE     XS-DELIVERY-COND TO WS-DTL-DELIVERY-COND.
030500     MOVE     XD-PR1-PCT TO WS-DTL-PERCENTAGE.
030600*
030700     MOVE     XS-VALUE-EUR TO WS-EUR0.
030800     MOVE     XS-VALUE-RON TO WS-RON0.
030900     IF       WS-EUR0 = 0 AND WS-RON0 NOT = 0
031000              COMPUTE WS-DTL-VALUE-EUR ROUNDED =
031100                       WS-RON0 / XS-EXCH-RATE
031200     ELSE
031300              MOVE WS-EUR0 TO WS-DTL-VALUE-EUR
031400     END-IF.
031500     IF       WS-RON0 = 0
031600              COMPUTE WS-DTL-VALUE-RON ROUNDED =
031700                       WS-DTL-VALUE-EUR * XS-EXCH-RATE
031800     ELSE
031900              MOVE WS-RON0 TO WS-DTL-VALUE-RON
032000     END-IF.
032100*
032200     MOVE     0 TO WS-DTL-TRANSPORT.
032300     IF       XS-NET-WEIGHT NOT = 0 AND XS-EXCH-RATE NOT = 0
032400              COMPUTE WS-DTL-TRANSPORT ROUNDED =
032500                       28000 * XS-EXCH-RATE / 147000 * XS-NET-WEIGHT
032600     END-IF.
032700*
032800     COMPUTE  WS-DTL-STATISTIC ROUNDED =
032900                       WS-DTL-VALUE-RON +
033000                       (WS-DTL-PERCENTAGE * XS-EXCH-RATE).
033100*
033200     PERFORM  CC020-FORMAT-SHIP-DATE THRU CC020-EXIT.
033300 CC010-EXIT.
033400     EXIT.
033500*
033600*    FORMATS THE SORTED RECORD'S SHIPMENT DATE AS DD.MMM FOR
033700*    THE REGISTER'S DATA EXPEDITIEI COLUMN - A ZERO DATE (NONE
033800*    CARRIED OR PARSED) PRINTS AS SPACES.
033900*
034000 CC020-FORMAT-SHIP-DATE.
034100     MOVE     SPACES TO WS-DTL-SHIP-DATE-TXT.
034200     IF       XS-SHIPMENT-DATE NOT = 0
034300              MOVE "F" TO XDMAP4-FUNCTION
034400              MOVE XS-SHIPMENT-DATE TO XDMAP4-DATE-IO
034500              CALL "XDMAP4" USING XDMAP4-LINKAGE
034600              MOVE XDMAP4-TEXT-OUT TO WS-DTL-SHIP-DATE-TXT
034700     END-IF.
034800 CC020-EXIT.
034900     EXIT.
035000*
