000100*******************************************
000200*                                          *
000300*  LINKAGE FOR XDMAP4 - DATE CONVERTER.     *
000400*   ONE SUBPROGRAM, FUNCTION SELECTED BY    *
000500*   XDMAP4-FUNCTION.                        *
000600*******************************************
000700*
000800* 05/12/25 VBC - CREATED.
000900* 14/01/26 VBC - ADDED "F" FUNCTION TO FORMAT CCYYMMDD AS
001000*                DD.MMM FOR THE REGISTER'S DATA EXPEDITIEI COLUMN,
001100*                SAME FAMILY OF LOGIC AS THE PARSE SIDE.
001200*
001300 01  XDMAP4-LINKAGE.
001400     03  XDMAP4-FUNCTION           PIC X.
001500*        "P" = PARSE DD.MM.YYYY OR SERIAL DAY NUMBER TEXT
001600*        "F" = FORMAT A CCYYMMDD DATE AS DD.MMM
001700     03  XDMAP4-TEXT-IN            PIC X(20).
001800     03  XDMAP4-DATE-IO            PIC 9(8)        COMP.
001900     03  XDMAP4-DATE-GRP REDEFINES XDMAP4-DATE-IO.
002000*        YEAR/MONTH/DAY VIEW, SAME IDIOM AS XD-SHIP-DATE-GRP IN
002100*        WSXDINVC, FOR A TRACE MESSAGE WHEN FUNCTION "P" REJECTS
002200*        AN OUT-OF-RANGE MONTH OR DAY.
002300         05  XDMAP4-DATE-CCYY      PIC 9(4).
002400         05  XDMAP4-DATE-MM        PIC 9(2).
002500         05  XDMAP4-DATE-DD        PIC 9(2).
002600     03  XDMAP4-TEXT-OUT           PIC X(6).
002700     03  XDMAP4-VALID              PIC X           VALUE "N".
002800         88  XDMAP4-IS-VALID               VALUE "Y".
002900         88  XDMAP4-NOT-VALID               VALUE "N".
003000*
