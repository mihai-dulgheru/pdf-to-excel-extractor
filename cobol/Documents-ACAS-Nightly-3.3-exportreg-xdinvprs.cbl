000100*****************************************************************
000200*                                                               *
000300*        INVOICE PARSER - READS ONE CAPTURED EXPORT INVOICE    *
000400*       AT A TIME OFF INVOICE-IN, EXTRACTS EVERY REGISTER       *
000500*          COLUMN AND WRITES ONE ENRICHED RECORD TO THE         *
000600*                      XD WORK FILE.                             *
000700*****************************************************************
000800*
000900 IDENTIFICATION DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.    XDINVPRS.
001300 AUTHOR.        V B COEN.
001400 INSTALLATION.  APPLEWOOD COMPUTERS.
001500 DATE-WRITTEN.  05/12/90.
001600 DATE-COMPILED.
001700 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001800*                COPYING FOR DISTRIBUTION TERMS.
001900*
002000*    REMARKS.   INVOICE PARSER FOR THE EXPORT DECLARATION
002100*                REGISTER (MODULE XD).  EACH INVOICE ARRIVES AS
002200*                A BLOCK OF CAPTURED TEXT LINES TERMINATED BY THE
002300*                "*EOI*" SENTINEL; THIS PROGRAM PICKS EVERY
002400*                REGISTER COLUMN OFF THAT TEXT AND APPENDS ONE
002500*                WORK-FILE RECORD PER INVOICE.  XDMERGE AND
002600*                XDREGSTR TAKE IT ON FROM THERE.
002700*
002800*    CALLED MODULES.  XDMAP1, XDMAP2, XDMAP3, XDMAP4, XDRATE.
002900*
003000*    FILES USED.      INVOICE-IN, XD-PARAM1-FILE, XD-WORK-FILE.
003100*
003200* CHANGES:
003300* 05/12/90 VBC -       CREATED FOR THE EXPORT REGISTER PROJECT.
003400* 14/06/95 DJS -       PROCESSED/TOTAL PROGRESS LINE ADDED - THE
003500*                      OVERNIGHT RUN WAS GIVING NO SIGN OF LIFE
003600*                      ON A BUSY MONTH END.
003700* 11/02/97 VBC -       NET WEIGHT NOW TAKEN FROM THE LAST "NET
003800*                      WEIGHT" LINE, NOT THE FIRST - MULTI-PAGE
003900*                      INVOICES REPEAT THE FIGURE ON EVERY PAGE.
004000* 14/03/98 VBC -       WORK-FILE NOW OPENED EXTEND, NOT OUTPUT -
004100*                      XDMERGE RUNS AHEAD OF THIS STEP AND OWNS
004200*                      CREATING THE FILE, WE JUST APPEND TO IT.
004300* 23/11/98 RDS -  Y2K  REVIEWED - SHIPMENT DATE AND RUN DATE ARE
004400*                      BOTH FULL FOUR-DIGIT YEARS, PASSED AS
004500*                      COMPLIANT.
004600* 09/01/26 VBC -       RESTATED FOR THE FULL INTRASTAT REWRITE -
004700*                      REPLACES THE OLD SPREADSHEET MACRO ENTIRELY.
004800* 02/02/26 VBC -       BB130 NOW DEFAULTS THE NC8 CODE TO
004900*                      "UNKNOWN" LIKE EVERY OTHER MISSING TEXT
005000*                      FIELD - WAS LEFT BLANK, INCONSISTENT WITH
005100*                      COMPANY/INVOICE NO/VAT NO/DELIVERY COND.
005200* 02/02/26 VBC -       BB150 NOW CALLS XDMAP3 FUNCTION "T" FOR
005300*                      THE TOTALS BOX, NOT FUNCTION "A" - A
005400*                      SEPARATOR-FREE TOTAL LIKE "500" WAS
005500*                      PARSING AS 500.00 INSTEAD OF 5.00.
005600* 09/02/26 VBC -       BB150 NOW UPPERCASES WS-CCY-TEXT BEFORE THE
005700*                      EUR/RON TEST - A MIXED-CASE MARKER LIKE
005800*                      "Eur" WAS FALLING THROUGH BOTH BRANCHES AND
005900*                      SILENTLY DROPPING THE INVOICE'S VALUE.
006000*
006100*************************************************************************
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006600* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
006700* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
006800* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
006900* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
007000* FOR A PARTICULAR PURPOSE.
007100*************************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*================================
007500*
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT   XD-INVOICE-IN-FILE ASSIGN TO "INVOICEIN"
008300              ORGANIZATION IS LINE SEQUENTIAL
008400              FILE STATUS IS WS-INV-STATUS.
008500 COPY "selxdparam1.cob".
008600 COPY "selxdwork.cob".
008700*
008800 DATA DIVISION.
008900*================================
009000*
009100 FILE SECTION.
009200*------------
009300 FD  XD-INVOICE-IN-FILE.
009400 01  XD-INVOICE-IN-RECORD      PIC X(132).
009500 COPY "fdxdparam1.cob".
009600 COPY "fdxdwork.cob".
009700*
009800 WORKING-STORAGE SECTION.
009900*-----------------------
010000 77  PROG-NAME           PIC X(15)  VALUE "XDINVPRS(1.04)".
010100*
010200 01  WS-INV-STATUS          PIC X(2).
010300 01  XD-PR1-STATUS          PIC X(2).
010400 01  RRN                    PIC 9(4)  COMP.
010500 01  XD-WORK-STATUS         PIC X(2).
010600*
010700 COPY "wsxdraw.cob".
010800*
010900 01  WS-TODAY               PIC 9(8)  COMP.
011000 01  WS-EOF-FLAG             PIC X          VALUE "N".
011100     88  WS-AT-EOF                         VALUE "Y".
011200 01  WS-SENT-FLAG            PIC X          VALUE "N".
011300     88  WS-SENTINEL-SEEN                  VALUE "Y".
011400 01  WS-SENTINEL             PIC X(5)       VALUE "*EOI*".
011500*
011600 01  WS-TOTAL-INVOICES       PIC 9(5)  COMP  VALUE 0.
011700 01  WS-INV-COUNT            PIC 9(5)  COMP  VALUE 0.
011800 01  WS-PROGRESS-LINE.
011900     03  FILLER              PIC X(10) VALUE "PROCESSED ".
012000     03  WS-PR-DONE          PIC ZZZZ9.
012100     03  FILLER              PIC X(4)  VALUE " OF ".
012200     03  WS-PR-TOTAL         PIC ZZZZ9.
012300     03  FILLER              PIC X(100) VALUE SPACES.
012400*
012500 01  WS-MARKER-TEXT          PIC X(40) VALUE SPACES.
012600 01  WS-MARKER-LEN           PIC 9(4)  COMP.
012700 01  WS-LINE-FOUND           PIC X          VALUE "N".
012800     88  WS-LINE-WAS-FOUND                 VALUE "Y".
012900 01  WS-FOUND-LINE-IX        PIC 9(4)  COMP.
013000 01  WS-FOUND-COL            PIC 9(4)  COMP.
013100 01  WS-SUB-FOUND            PIC X          VALUE "N".
013200     88  WS-SUB-WAS-FOUND                  VALUE "Y".
013300 01  WS-LINE-IX              PIC 9(4)  COMP.
013400 01  WS-SCAN-IX              PIC 9(4)  COMP.
013500 01  WS-SCAN-MAX             PIC 9(4)  COMP.
013600 01  WS-SCAN-FROM            PIC 9(4)  COMP.
013700 01  WS-KG-COL               PIC 9(4)  COMP.
013800*
013900 01  WS-TOK-TEXT             PIC X(60) VALUE SPACES.
014000 01  WS-TOK-IX               PIC 9(4)  COMP.
014100 01  WS-TOK-LEN              PIC 9(4)  COMP.
014200*
014300 01  WS-RANGE-TEXT           PIC X(200) VALUE SPACES.
014400 01  WS-RANGE-START-IX       PIC 9(4)  COMP.
014500 01  WS-RANGE-END-IX         PIC 9(4)  COMP.
014600 01  WS-RANGE-IX             PIC 9(4)  COMP.
014700 01  WS-RANGE-POS            PIC 9(4)  COMP.
014800 01  WS-RANGE-LEN            PIC 9(4)  COMP.
014900*
015000 01  WS-AMT-TEXT             PIC X(20) VALUE SPACES.
015100 01  WS-CCY-TEXT             PIC X(6)  VALUE SPACES.
015200 01  WS-LAST-STAR-COL        PIC 9(4)  COMP.
015300 01  WS-EUR-VALUE            PIC S9(9)V99 COMP-3 VALUE 0.
015400 01  WS-RON-VALUE            PIC S9(9)V99 COMP-3 VALUE 0.
015500*
015600*    ALTERNATE BYTE-LEVEL VIEWS, KEPT FOR A VAT-PREFIX COUNTRY
015700*    CROSS-CHECK THAT MACHINE ROOM HAVE ASKED FOR - NOT USED YET.
015800*
015900 01  WS-VAT-GRP.
016000     03  WS-VAT-PREFIX       PIC X(2).
016100     03  WS-VAT-REST         PIC X(13).
016200 01  WS-VAT-FLAT REDEFINES WS-VAT-GRP
016300                             PIC X(15).
016400 01  WS-AMT-GRP.
016500     03  WS-AMT-SIGN-BYTE    PIC X.
016600     03  WS-AMT-DIGIT-BYTES  PIC X(19).
016700 01  WS-AMT-FLAT REDEFINES WS-AMT-GRP
016800                             PIC X(20).
016900*
017000*    CALL ARGUMENT AREAS FOR THE MAPPING/LOOKUP SUBPROGRAMS - OWNED
017100*    HERE AND PASSED BY REFERENCE, NOT A LINKAGE SECTION, THIS
017200*    PROGRAM IS STARTED AS A JOB STEP, NOT CALLED WITH A USING.
017300*
017400 COPY "wsxdmap1.cob".
017500 COPY "wsxdmap2.cob".
017600 COPY "wsxdmap3.cob".
017700 COPY "wsxdmap4.cob".
017800 COPY "wsxdratlk.cob".
017900*
018000 PROCEDURE DIVISION.
018100*===================
018200*
018300 AA000-MAIN.
018400     PERFORM  AA010-OPEN-PARAM-FILE  THRU AA010-EXIT.
018500     PERFORM  AA020-COUNT-INVOICES   THRU AA020-EXIT.
018600     PERFORM  AA030-OPEN-FILES       THRU AA030-EXIT.
018700     PERFORM  BB000-PROCESS-INVOICES THRU BB000-EXIT
018800              UNTIL WS-AT-EOF.
018900     PERFORM  AA040-CLOSE-FILES      THRU AA040-EXIT.
019000     GOBACK.
019100*
019200*    ONE-RECORD PARAMETER FILE - PICKS UP THE BATCH RUN DATE SET
019300*    BY XD000 OVERNIGHT, USED AS THE SHIPMENT-DATE DEFAULT.
019400*
019500 AA010-OPEN-PARAM-FILE.
019600     OPEN     INPUT XD-PARAM1-FILE.
019700     MOVE     1 TO RRN.
019800     READ     XD-PARAM1-FILE.
019900     MOVE     XD-PR1-RUN-DATE TO WS-TODAY.
020000     CLOSE    XD-PARAM1-FILE.
020100 AA010-EXIT.
020200     EXIT.
020300*
020400*    FIRST PASS OVER INVOICE-IN - COUNTS THE SENTINEL LINES SO
020500*    THE PROGRESS MESSAGE CAN SHOW PROCESSED/TOTAL.
020600*
020700 AA020-COUNT-INVOICES.
020800     MOVE     0 TO WS-TOTAL-INVOICES.
020900     MOVE     "00" TO WS-INV-STATUS.
021000     OPEN     INPUT XD-INVOICE-IN-FILE.
021100     PERFORM  AA025-COUNT-ONE THRU AA025-EXIT
021200              UNTIL WS-INV-STATUS = "10".
021300     CLOSE    XD-INVOICE-IN-FILE.
021400 AA020-EXIT.
021500     EXIT.
021600*
021700 AA025-COUNT-ONE.
021800     READ     XD-INVOICE-IN-FILE
021900              AT END
022000                 MOVE "10" TO WS-INV-STATUS
022100              NOT AT END
022200                 IF XD-INVOICE-IN-RECORD (1:5) = WS-SENTINEL
022300                    ADD 1 TO WS-TOTAL-INVOICES
022400                 END-IF
022500     END-READ.
022600 AA025-EXIT.
022700     EXIT.
022800*
022900 AA030-OPEN-FILES.
023000*    WORK-FILE IS CREATED BY XDMERGE, RUN JUST BEFORE THIS STEP -
023100*    EXTEND ONTO ITS PRIOR-REGISTER ROWS, DO NOT TRUNCATE THEM.
023200     MOVE     "N" TO WS-EOF-FLAG.
023300     MOVE     0 TO WS-INV-COUNT.
023400     OPEN     INPUT XD-INVOICE-IN-FILE.
023500     OPEN     EXTEND XD-WORK-FILE.
023600 AA030-EXIT.
023700     EXIT.
023800*
023900 AA040-CLOSE-FILES.
024000     CLOSE    XD-INVOICE-IN-FILE.
024100     CLOSE    XD-WORK-FILE.
024200 AA040-EXIT.
024300     EXIT.
024400*
024500*    READS ONE CAPTURED INVOICE INTO XD-RAW-INVOICE, PARSES EVERY
024600*    REGISTER COLUMN AND WRITES ONE ENRICHED WORK-FILE RECORD.
024700*
024800 BB000-PROCESS-INVOICES.
024900     PERFORM  BB010-READ-ONE-INVOICE THRU BB010-EXIT.
025000     IF       WS-AT-EOF
025100              GO TO BB000-EXIT.
025200     MOVE     SPACES TO XD-INVOICE-RECORD.
025300     MOVE     0 TO XD-NR-CRT.
025400     PERFORM  BB110-GET-COMPANY       THRU BB110-EXIT.
025500     PERFORM  BB120-GET-INVOICE-NO    THRU BB120-EXIT.
025600     PERFORM  BB130-GET-NC8           THRU BB130-EXIT.
025700     PERFORM  BB140-GET-ORIGIN-DEST   THRU BB140-EXIT.
025800     PERFORM  BB150-GET-VALUE         THRU BB150-EXIT.
025900     PERFORM  BB160-GET-NET-WEIGHT    THRU BB160-EXIT.
026000     PERFORM  BB170-GET-SHIP-DATE     THRU BB170-EXIT.
026100     PERFORM  BB180-GET-VAT-NO        THRU BB180-EXIT.
026200     PERFORM  BB190-GET-DELIVERY      THRU BB190-EXIT.
026300     PERFORM  BB195-GET-RATE          THRU BB195-EXIT.
026400     PERFORM  BB200-GET-DELIVERY-COND THRU BB200-EXIT.
026500     MOVE     0 TO XD-VALUE-RON.
026600     IF       WS-RON-VALUE NOT = 0
026700              MOVE WS-RON-VALUE TO XD-VALUE-RON.
026800     WRITE    XD-INVOICE-RECORD.
026900     ADD      1 TO WS-INV-COUNT.
027000     MOVE     WS-INV-COUNT TO WS-PR-DONE.
027100     MOVE     WS-TOTAL-INVOICES TO WS-PR-TOTAL.
027200     DISPLAY  WS-PROGRESS-LINE.
027300 BB000-EXIT.
027400     EXIT.
027500*
027600*    LOADS ONE INVOICE'S LINES INTO XD-RAW-INVOICE, STOPPING ON
027700*    THE "*EOI*" SENTINEL OR END OF FILE.
027800*
027900 BB010-READ-ONE-INVOICE.
028000     MOVE     0   TO XD-RAW-LINE-CNT.
028100     MOVE     "N" TO WS-SENT-FLAG.
028200     PERFORM  BB020-READ-ONE-LINE THRU BB020-EXIT
028300              UNTIL WS-AT-EOF OR WS-SENTINEL-SEEN.
028400 BB010-EXIT.
028500     EXIT.
028600*
028700 BB020-READ-ONE-LINE.
028800     READ     XD-INVOICE-IN-FILE
028900              AT END
029000                 MOVE "Y" TO WS-EOF-FLAG
029100              NOT AT END
029200                 IF XD-INVOICE-IN-RECORD (1:5) = WS-SENTINEL
029300                    MOVE "Y" TO WS-SENT-FLAG
029400                 ELSE
029500                    IF XD-RAW-LINE-CNT < 250
029600                       ADD 1 TO XD-RAW-LINE-CNT
029700                       MOVE XD-INVOICE-IN-RECORD
029800                         TO XD-RAW-LINE (XD-RAW-LINE-CNT)
029900                    END-IF
030000                 END-IF
030100     END-READ.
030200 BB020-EXIT.
030300     EXIT.
030400*
030500*    COMPANY - THE LINE FOLLOWING "OUR PAYMENT ADDRESS"; DEFAULT
030600*    "UNKNOWN".
030700*
030800 BB110-GET-COMPANY.
030900     MOVE     "Unknown" TO XD-COMPANY.
031000     MOVE     "Our payment address" TO WS-MARKER-TEXT.
031100     MOVE     19 TO WS-MARKER-LEN.
031200     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
031300     IF       NOT WS-LINE-WAS-FOUND
031400              GO TO BB110-EXIT.
031500     IF       WS-FOUND-LINE-IX >= XD-RAW-LINE-CNT
031600              GO TO BB110-EXIT.
031700     COMPUTE  WS-FOUND-LINE-IX = WS-FOUND-LINE-IX + 1.
031800     MOVE     XD-RAW-LINE (WS-FOUND-LINE-IX) (1:30) TO XD-COMPANY.
031900 BB110-EXIT.
032000     EXIT.
032100*
032200*    INVOICE NUMBER - FIRST TOKEN OF THE LAST LINE OF THE HEADER
032300*    SECTION, I.E. THE LINE IMMEDIATELY BEFORE "OUR PAYMENT
032400*    ADDRESS"; DEFAULT ZERO.
032500*
032600 BB120-GET-INVOICE-NO.
032700     MOVE     0 TO XD-INVOICE-NO.
032800     MOVE     "Our payment address" TO WS-MARKER-TEXT.
032900     MOVE     19 TO WS-MARKER-LEN.
033000     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
033100     IF       NOT WS-LINE-WAS-FOUND OR WS-FOUND-LINE-IX < 2
033200              GO TO BB120-EXIT.
033300     COMPUTE  WS-FOUND-LINE-IX = WS-FOUND-LINE-IX - 1.
033400     MOVE     1 TO WS-TOK-IX.
033500     PERFORM  ZZ750-EXTRACT-TOKEN THRU ZZ750-EXIT.
033600     IF       WS-TOK-LEN > 0
033700        AND   WS-TOK-TEXT (1:WS-TOK-LEN) IS NUMERIC
033800              MOVE WS-TOK-TEXT (1:WS-TOK-LEN) TO XD-INVOICE-NO.
033900 BB120-EXIT.
034000     EXIT.
034100*
034200*    NC8 CODE - FIRST "COMMODITY CODE :" FOUND, FORMATTED BY
034300*    XDMAP3; DEFAULT "UNKNOWN", SAME AS EVERY OTHER MISSING
034400*    TEXT FIELD ON THE REGISTER.
034500*
034600 BB130-GET-NC8.
034700     MOVE     "Unknown" TO XD-NC8-CODE.
034800     MOVE     "Commodity Code :" TO WS-MARKER-TEXT.
034900     MOVE     16 TO WS-MARKER-LEN.
035000     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
035100     IF       NOT WS-LINE-WAS-FOUND
035200              GO TO BB130-EXIT.
035300     COMPUTE  WS-TOK-IX = WS-FOUND-COL + WS-MARKER-LEN.
035400     PERFORM  ZZ750-EXTRACT-TOKEN THRU ZZ750-EXIT.
035500     IF       WS-TOK-LEN = 0
035600              GO TO BB130-EXIT.
035700     MOVE     "N" TO XDMAP3-FUNCTION.
035800     MOVE     SPACES TO XDMAP3-TEXT-IN.
035900     MOVE     WS-TOK-TEXT (1:WS-TOK-LEN) TO XDMAP3-TEXT-IN.
036000     CALL     "XDMAP3" USING XDMAP3-LINKAGE.
036100     MOVE     XDMAP3-TEXT-OUT (1:10) TO XD-NC8-CODE.
036200 BB130-EXIT.
036300     EXIT.
036400*
036500*    ORIGIN / DESTINATION - COUNTRY-CODE RESOLUTION OF THE
036600*    PAYMENT ADDRESS (BETWEEN "OUR PAYMENT ADDRESS" AND "PAYMENT
036700*    DATE") AND THE INVOICED-TO ADDRESS (BETWEEN "INVOICED TO :"
036800*    AND "CREDIT TRANSFER").
036900*
037000 BB140-GET-ORIGIN-DEST.
037100     MOVE     "XX" TO XD-ORIGIN.
037200     MOVE     "XX" TO XD-DESTINATION.
037300     MOVE     "Our payment address" TO WS-MARKER-TEXT.
037400     MOVE     19 TO WS-MARKER-LEN.
037500     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
037600     IF       WS-LINE-WAS-FOUND
037700              MOVE WS-FOUND-LINE-IX TO WS-RANGE-START-IX
037800              MOVE "Payment date" TO WS-MARKER-TEXT
037900              MOVE 12 TO WS-MARKER-LEN
038000              PERFORM ZZ430-FIND-LINE-FROM THRU ZZ430-EXIT
038100              IF WS-LINE-WAS-FOUND
038200                 MOVE WS-FOUND-LINE-IX TO WS-RANGE-END-IX
038300              ELSE
038400                 COMPUTE WS-RANGE-END-IX = XD-RAW-LINE-CNT + 1
038500              END-IF
038600              PERFORM ZZ500-BUILD-RANGE THRU ZZ500-EXIT
038700              MOVE WS-RANGE-TEXT TO XDMAP1-ADDRESS-TEXT
038800              CALL "XDMAP1" USING XDMAP1-LINKAGE
038900              MOVE XDMAP1-COUNTRY-CODE TO XD-ORIGIN.
039000     MOVE     "Invoiced to :" TO WS-MARKER-TEXT.
039100     MOVE     13 TO WS-MARKER-LEN.
039200     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
039300     IF       WS-LINE-WAS-FOUND
039400              MOVE WS-FOUND-LINE-IX TO WS-RANGE-START-IX
039500              MOVE "Credit transfer" TO WS-MARKER-TEXT
039600              MOVE 15 TO WS-MARKER-LEN
039700              PERFORM ZZ430-FIND-LINE-FROM THRU ZZ430-EXIT
039800              IF WS-LINE-WAS-FOUND
039900                 MOVE WS-FOUND-LINE-IX TO WS-RANGE-END-IX
040000              ELSE
040100                 COMPUTE WS-RANGE-END-IX = XD-RAW-LINE-CNT + 1
040200              END-IF
040300              PERFORM ZZ500-BUILD-RANGE THRU ZZ500-EXIT
040400              MOVE WS-RANGE-TEXT TO XDMAP1-ADDRESS-TEXT
040500              CALL "XDMAP1" USING XDMAP1-LINKAGE
040600              MOVE XDMAP1-COUNTRY-CODE TO XD-DESTINATION.
040700 BB140-EXIT.
040800     EXIT.
040900*
041000*    INVOICE TOTAL - LAST LINE OF THE TOTALS BOX, FORM
041100*    "<CURRENCY> * ... * <AMOUNT>".  EUR GOES TO XD-VALUE-EUR,
041200*    RON IS HELD IN WS-RON-VALUE FOR BB000 TO CARRY ACROSS.
041300*    FUNCTION "T", NOT "A" - THE TOTALS BOX IS ALWAYS LAST-TWO-
041400*    DIGITS-ARE-CENTS, NOT A THOUSANDS/DECIMAL SPLIT.
041500*
041600 BB150-GET-VALUE.
041700     MOVE     0 TO XD-VALUE-EUR.
041800     MOVE     0 TO WS-EUR-VALUE.
041900     MOVE     0 TO WS-RON-VALUE.
042000     MOVE     "*" TO WS-MARKER-TEXT (1:1).
042100     MOVE     1 TO WS-MARKER-LEN.
042200     PERFORM  ZZ600-FIND-LAST-LINE THRU ZZ600-EXIT.
042300     IF       NOT WS-LINE-WAS-FOUND
042400              GO TO BB150-EXIT.
042500     PERFORM  BB155-SPLIT-TOTALS-LINE THRU BB155-EXIT.
042600     INSPECT  WS-CCY-TEXT CONVERTING
042700              "abcdefghijklmnopqrstuvwxyz"
042800           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042900     IF       WS-CCY-TEXT (1:3) = "EUR"
043000              MOVE "T" TO XDMAP3-FUNCTION
043100              MOVE SPACES TO XDMAP3-TEXT-IN
043200              MOVE WS-AMT-TEXT TO XDMAP3-TEXT-IN
043300              CALL "XDMAP3" USING XDMAP3-LINKAGE
043400              MOVE XDMAP3-AMOUNT-OUT TO WS-EUR-VALUE
043500     ELSE
043600        IF    WS-CCY-TEXT (1:3) = "RON"
043700              MOVE "T" TO XDMAP3-FUNCTION
043800              MOVE SPACES TO XDMAP3-TEXT-IN
043900              MOVE WS-AMT-TEXT TO XDMAP3-TEXT-IN
044000              CALL "XDMAP3" USING XDMAP3-LINKAGE
044100              MOVE XDMAP3-AMOUNT-OUT TO WS-RON-VALUE
044200        END-IF
044300     END-IF.
044400     MOVE     WS-EUR-VALUE TO XD-VALUE-EUR.
044500 BB150-EXIT.
044600     EXIT.
044700*
044800*    SPLITS THE TOTALS-BOX LINE ON THE FIRST AND LAST "*" -
044900*    EVERYTHING BEFORE THE FIRST IS THE CURRENCY, EVERYTHING
045000*    AFTER THE LAST IS THE AMOUNT.
045100*
045200 BB155-SPLIT-TOTALS-LINE.
045300     MOVE     SPACES TO WS-CCY-TEXT.
045400     MOVE     SPACES TO WS-AMT-TEXT.
045500     MOVE     0 TO WS-FOUND-COL.
045600     PERFORM  BB156-FIND-FIRST-STAR THRU BB156-EXIT
045700              VARYING WS-SCAN-IX FROM 1 BY 1
045800              UNTIL WS-SCAN-IX > 132 OR WS-FOUND-COL NOT = 0.
045900     MOVE     0 TO WS-LAST-STAR-COL.
046000     PERFORM  BB157-FIND-LAST-STAR THRU BB157-EXIT
046100              VARYING WS-SCAN-IX FROM 132 BY -1
046200              UNTIL WS-SCAN-IX < 1 OR WS-LAST-STAR-COL NOT = 0.
046300     IF       WS-FOUND-COL = 0 OR WS-LAST-STAR-COL = 0
046400              GO TO BB155-EXIT.
046500     IF       WS-FOUND-COL > 1
046600              MOVE XD-RAW-LINE (WS-FOUND-LINE-IX) (1:WS-FOUND-COL - 1)
046700                TO WS-CCY-TEXT.
046800     COMPUTE  WS-RANGE-LEN = 132 - WS-LAST-STAR-COL.
046900     IF       WS-RANGE-LEN > 0
047000              IF WS-RANGE-LEN > 20
047100                 MOVE 20 TO WS-RANGE-LEN
047200              END-IF
047300              MOVE XD-RAW-LINE (WS-FOUND-LINE-IX)
047400                      (WS-LAST-STAR-COL + 1:WS-RANGE-LEN)
047500                TO WS-AMT-TEXT.
047600 BB155-EXIT.
047700     EXIT.
047800*
047900 BB156-FIND-FIRST-STAR.
048000     IF       XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-SCAN-IX:1) = "*"
048100              MOVE WS-SCAN-IX TO WS-FOUND-COL.
048200 BB156-EXIT.
048300     EXIT.
048400*
048500 BB157-FIND-LAST-STAR.
048600     IF       XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-SCAN-IX:1) = "*"
048700              MOVE WS-SCAN-IX TO WS-LAST-STAR-COL.
048800 BB157-EXIT.
048900     EXIT.
049000*
049100*    NET WEIGHT - VALUE BETWEEN THE LAST "NET WEIGHT" AND THE
049200*    FOLLOWING "KG" ON THAT SAME LINE, PARSED BY XDMAP3.
049300*
049400 BB160-GET-NET-WEIGHT.
049500     MOVE     0 TO XD-NET-WEIGHT.
049600     MOVE     "Net weight" TO WS-MARKER-TEXT.
049700     MOVE     10 TO WS-MARKER-LEN.
049800     PERFORM  ZZ600-FIND-LAST-LINE THRU ZZ600-EXIT.
049900     IF       NOT WS-LINE-WAS-FOUND
050000              GO TO BB160-EXIT.
050100     PERFORM  BB165-EXTRACT-WEIGHT-TEXT THRU BB165-EXIT.
050200     IF       WS-TOK-LEN = 0
050300              GO TO BB160-EXIT.
050400     MOVE     "W" TO XDMAP3-FUNCTION.
050500     MOVE     SPACES TO XDMAP3-TEXT-IN.
050600     MOVE     WS-TOK-TEXT (1:WS-TOK-LEN) TO XDMAP3-TEXT-IN.
050700     CALL     "XDMAP3" USING XDMAP3-LINKAGE.
050800     MOVE     XDMAP3-WEIGHT-OUT TO XD-NET-WEIGHT.
050900 BB160-EXIT.
051000     EXIT.
051100*
051200 BB165-EXTRACT-WEIGHT-TEXT.
051300     MOVE     SPACES TO WS-TOK-TEXT.
051400     MOVE     0 TO WS-TOK-LEN.
051500     MOVE     0 TO WS-KG-COL.
051600     COMPUTE  WS-TOK-IX = WS-FOUND-COL + WS-MARKER-LEN.
051700     PERFORM  BB166-FIND-KG THRU BB166-EXIT
051800              VARYING WS-SCAN-IX FROM WS-TOK-IX BY 1
051900              UNTIL WS-SCAN-IX > 130 OR WS-KG-COL NOT = 0.
052000     IF       WS-KG-COL = 0 OR WS-KG-COL <= WS-TOK-IX
052100              GO TO BB165-EXIT.
052200     COMPUTE  WS-TOK-LEN = WS-KG-COL - WS-TOK-IX.
052300     IF       WS-TOK-LEN > 60
052400              MOVE 60 TO WS-TOK-LEN.
052500     MOVE     XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-TOK-IX:WS-TOK-LEN)
052600           TO WS-TOK-TEXT.
052700 BB165-EXIT.
052800     EXIT.
052900*
053000 BB166-FIND-KG.
053100     IF       XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-SCAN-IX:2) = "KG"
053200              MOVE WS-SCAN-IX TO WS-KG-COL.
053300 BB166-EXIT.
053400     EXIT.
053500*
053600*    SHIPMENT DATE - "TRANSPORTATION DATE: DD.MM.YYYY"; DEFAULT
053700*    IS THE BATCH RUN DATE FROM THE PARAMETER FILE.
053800*
053900 BB170-GET-SHIP-DATE.
054000     MOVE     WS-TODAY TO XD-SHIPMENT-DATE.
054100     MOVE     "Transportation date:" TO WS-MARKER-TEXT.
054200     MOVE     20 TO WS-MARKER-LEN.
054300     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
054400     IF       NOT WS-LINE-WAS-FOUND
054500              GO TO BB170-EXIT.
054600     COMPUTE  WS-TOK-IX = WS-FOUND-COL + WS-MARKER-LEN.
054700     PERFORM  ZZ750-EXTRACT-TOKEN THRU ZZ750-EXIT.
054800     IF       WS-TOK-LEN = 0
054900              GO TO BB170-EXIT.
055000     MOVE     "P" TO XDMAP4-FUNCTION.
055100     MOVE     SPACES TO XDMAP4-TEXT-IN.
055200     MOVE     WS-TOK-TEXT (1:WS-TOK-LEN) TO XDMAP4-TEXT-IN.
055300     MOVE     0 TO XDMAP4-DATE-IO.
055400     CALL     "XDMAP4" USING XDMAP4-LINKAGE.
055500     IF       XDMAP4-IS-VALID
055600              MOVE XDMAP4-DATE-IO TO XD-SHIPMENT-DATE.
055700 BB170-EXIT.
055800     EXIT.
055900*
056000*    VAT NUMBER - "TAX NUMBER :" IN THE INVOICED-TO SECTION;
056100*    DEFAULT "UNKNOWN".
056200*
056300 BB180-GET-VAT-NO.
056400     MOVE     "Unknown" TO XD-VAT-NO.
056500     MOVE     "Tax number :" TO WS-MARKER-TEXT.
056600     MOVE     12 TO WS-MARKER-LEN.
056700     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
056800     IF       NOT WS-LINE-WAS-FOUND
056900              GO TO BB180-EXIT.
057000     COMPUTE  WS-TOK-IX = WS-FOUND-COL + WS-MARKER-LEN.
057100     PERFORM  ZZ750-EXTRACT-TOKEN THRU ZZ750-EXIT.
057200     IF       WS-TOK-LEN > 0
057300              MOVE WS-TOK-TEXT (1:WS-TOK-LEN) TO XD-VAT-NO.
057400 BB180-EXIT.
057500     EXIT.
057600*
057700*    DELIVERY LOCATION - "DELIVERING PLANT :" OR, FAILING THAT,
057800*    "OUR BAU CODE :" IN THE HEADER SECTION, RESOLVED BY XDMAP2;
057900*    DEFAULT 2093.
058000*
058100 BB190-GET-DELIVERY.
058200     MOVE     2093 TO XD-DELIVERY-LOC.
058300     MOVE     "Delivering plant :" TO WS-MARKER-TEXT.
058400     MOVE     18 TO WS-MARKER-LEN.
058500     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
058600     IF       WS-LINE-WAS-FOUND
058700              PERFORM BB192-CALL-MAP2 THRU BB192-EXIT
058800              GO TO BB190-EXIT.
058900     MOVE     "Our BAU Code :" TO WS-MARKER-TEXT.
059000     MOVE     14 TO WS-MARKER-LEN.
059100     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
059200     IF       WS-LINE-WAS-FOUND
059300              PERFORM BB192-CALL-MAP2 THRU BB192-EXIT.
059400 BB190-EXIT.
059500     EXIT.
059600*
059700 BB192-CALL-MAP2.
059800     MOVE     SPACES TO XDMAP2-HEADER-TEXT.
059900     COMPUTE  WS-RANGE-LEN = 132 - WS-FOUND-COL + 1.
060000     MOVE     XD-RAW-LINE (WS-FOUND-LINE-IX)
060100              (WS-FOUND-COL:WS-RANGE-LEN)
060200           TO XDMAP2-HEADER-TEXT (1:WS-RANGE-LEN).
060300     CALL     "XDMAP2" USING XDMAP2-LINKAGE.
060400     MOVE     XDMAP2-LOCATION-CODE TO XD-DELIVERY-LOC.
060500 BB192-EXIT.
060600     EXIT.
060700*
060800*    EXCHANGE RATE - BNR EUR/RON RATE FOR THE SHIPMENT DATE.
060900*
061000 BB195-GET-RATE.
061100     MOVE     0 TO XD-EXCH-RATE.
061200     MOVE     XD-SHIPMENT-DATE TO XDRATE-SHIP-DATE.
061300     CALL     "XDRATE" USING XDRATE-LINKAGE.
061400     IF       XDRATE-WAS-FOUND
061500              MOVE XDRATE-RATE-OUT TO XD-EXCH-RATE.
061600 BB195-EXIT.
061700     EXIT.
061800*
061900*    DELIVERY CONDITION - "INCOTERMS :" IN THE PAYMENT SECTION;
062000*    DEFAULT "UNK" (3-BYTE FIELD, "UNKNOWN" DOES NOT FIT).
062100*
062200 BB200-GET-DELIVERY-COND.
062300     MOVE     "UNK" TO XD-DELIVERY-COND.
062400     MOVE     "Incoterms :" TO WS-MARKER-TEXT.
062500     MOVE     11 TO WS-MARKER-LEN.
062600     PERFORM  ZZ400-FIND-LINE THRU ZZ400-EXIT.
062700     IF       NOT WS-LINE-WAS-FOUND
062800              GO TO BB200-EXIT.
062900     COMPUTE  WS-TOK-IX = WS-FOUND-COL + WS-MARKER-LEN.
063000     PERFORM  ZZ750-EXTRACT-TOKEN THRU ZZ750-EXIT.
063100     IF       WS-TOK-LEN > 0
063200              MOVE WS-TOK-TEXT (1:3) TO XD-DELIVERY-COND.
063300 BB200-EXIT.
063400     EXIT.
063500*
063600*    FINDS THE FIRST LINE OF XD-RAW-INVOICE CONTAINING
063700*    WS-MARKER-TEXT (1:WS-MARKER-LEN); SETS WS-LINE-FOUND,
063800*    WS-FOUND-LINE-IX AND WS-FOUND-COL.
063900*
064000 ZZ400-FIND-LINE.
064100     MOVE     "N" TO WS-LINE-FOUND.
064200     PERFORM  ZZ410-TEST-LINE THRU ZZ410-EXIT
064300              VARYING WS-LINE-IX FROM 1 BY 1
064400              UNTIL WS-LINE-IX > XD-RAW-LINE-CNT
064500                 OR WS-LINE-WAS-FOUND.
064600 ZZ400-EXIT.
064700     EXIT.
064800*
064900 ZZ410-TEST-LINE.
065000     MOVE     "N" TO WS-SUB-FOUND.
065100     COMPUTE  WS-SCAN-MAX = 132 - WS-MARKER-LEN + 1.
065200     PERFORM  ZZ420-TEST-SUBPOS THRU ZZ420-EXIT
065300              VARYING WS-SCAN-IX FROM 1 BY 1
065400              UNTIL WS-SCAN-IX > WS-SCAN-MAX
065500                 OR WS-SUB-WAS-FOUND.
065600     IF       WS-SUB-WAS-FOUND
065700              MOVE WS-LINE-IX TO WS-FOUND-LINE-IX
065800              MOVE "Y" TO WS-LINE-FOUND.
065900 ZZ410-EXIT.
066000     EXIT.
066100*
066200 ZZ420-TEST-SUBPOS.
066300     IF       XD-RAW-LINE (WS-LINE-IX) (WS-SCAN-IX:WS-MARKER-LEN)
066400                 = WS-MARKER-TEXT (1:WS-MARKER-LEN)
066500              MOVE "Y" TO WS-SUB-FOUND
066600              MOVE WS-SCAN-IX TO WS-FOUND-COL.
066700 ZZ420-EXIT.
066800     EXIT.
066900*
067000*    SAME AS ZZ400 BUT ONLY LOOKS AT LINES AFTER
067100*    WS-RANGE-START-IX - USED TO FIND THE CLOSING MARKER OF A
067200*    MULTI-LINE RANGE.
067300*
067400 ZZ430-FIND-LINE-FROM.
067500     MOVE     "N" TO WS-LINE-FOUND.
067600     COMPUTE  WS-SCAN-FROM = WS-RANGE-START-IX + 1.
067700     PERFORM  ZZ410-TEST-LINE THRU ZZ410-EXIT
067800              VARYING WS-LINE-IX FROM WS-SCAN-FROM BY 1
067900              UNTIL WS-LINE-IX > XD-RAW-LINE-CNT
068000                 OR WS-LINE-WAS-FOUND.
068100 ZZ430-EXIT.
068200     EXIT.
068300*
068400*    FINDS THE LAST LINE OF XD-RAW-INVOICE CONTAINING
068500*    WS-MARKER-TEXT (1:WS-MARKER-LEN), SCANNING BACKWARDS.
068600*
068700 ZZ600-FIND-LAST-LINE.
068800     MOVE     "N" TO WS-LINE-FOUND.
068900     PERFORM  ZZ410-TEST-LINE THRU ZZ410-EXIT
069000              VARYING WS-LINE-IX FROM XD-RAW-LINE-CNT BY -1
069100              UNTIL WS-LINE-IX < 1
069200                 OR WS-LINE-WAS-FOUND.
069300 ZZ600-EXIT.
069400     EXIT.
069500*
069600*    CONCATENATES THE LINES STRICTLY BETWEEN WS-RANGE-START-IX
069700*    AND WS-RANGE-END-IX (BOTH MARKER LINES EXCLUDED) INTO
069800*    WS-RANGE-TEXT, UP TO ITS 200-BYTE CAPACITY.
069900*
070000 ZZ500-BUILD-RANGE.
070100     MOVE     SPACES TO WS-RANGE-TEXT.
070200     MOVE     1 TO WS-RANGE-POS.
070300     COMPUTE  WS-RANGE-IX = WS-RANGE-START-IX + 1.
070400     PERFORM  ZZ510-COPY-RANGE-LINE THRU ZZ510-EXIT
070500              UNTIL WS-RANGE-IX >= WS-RANGE-END-IX
070600                 OR WS-RANGE-POS > 200.
070700 ZZ500-EXIT.
070800     EXIT.
070900*
071000 ZZ510-COPY-RANGE-LINE.
071100     IF       WS-RANGE-POS <= 200
071200              COMPUTE WS-RANGE-LEN = 200 - WS-RANGE-POS + 1
071300              IF WS-RANGE-LEN > 132
071400                 MOVE 132 TO WS-RANGE-LEN
071500              END-IF
071600              MOVE XD-RAW-LINE (WS-RANGE-IX) (1:WS-RANGE-LEN)
071700                TO WS-RANGE-TEXT (WS-RANGE-POS:WS-RANGE-LEN)
071800              COMPUTE WS-RANGE-POS = WS-RANGE-POS + WS-RANGE-LEN + 1.
071900     COMPUTE  WS-RANGE-IX = WS-RANGE-IX + 1.
072000 ZZ510-EXIT.
072100     EXIT.
072200*
072300*    EXTRACTS ONE BLANK-DELIMITED TOKEN FROM XD-RAW-LINE
072400*    (WS-FOUND-LINE-IX), STARTING AT COLUMN WS-TOK-IX, INTO
072500*    WS-TOK-TEXT / WS-TOK-LEN.
072600*
072700 ZZ750-EXTRACT-TOKEN.
072800     PERFORM  ZZ760-SKIP-LEAD-SPACE THRU ZZ760-EXIT
072900              UNTIL WS-TOK-IX > 132
073000                 OR XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-TOK-IX:1)
073100                    NOT = SPACE.
073200     MOVE     SPACES TO WS-TOK-TEXT.
073300     MOVE     0 TO WS-TOK-LEN.
073400     PERFORM  ZZ770-COPY-TOKEN-CHAR THRU ZZ770-EXIT
073500              UNTIL WS-TOK-IX > 132
073600                 OR XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-TOK-IX:1) = SPACE
073700                 OR WS-TOK-LEN = 60.
073800 ZZ750-EXIT.
073900     EXIT.
074000*
074100 ZZ760-SKIP-LEAD-SPACE.
074200     COMPUTE  WS-TOK-IX = WS-TOK-IX + 1.
074300 ZZ760-EXIT.
074400     EXIT.
074500*
074600 ZZ770-COPY-TOKEN-CHAR.
074700     COMPUTE  WS-TOK-LEN = WS-TOK-LEN + 1.
074800     MOVE     XD-RAW-LINE (WS-FOUND-LINE-IX) (WS-TOK-IX:1)
074900           TO WS-TOK-TEXT (WS-TOK-LEN:1).
075000     COMPUTE  WS-TOK-IX = WS-TOK-IX + 1.
075100 ZZ770-EXIT.
075200     EXIT.
075300*
