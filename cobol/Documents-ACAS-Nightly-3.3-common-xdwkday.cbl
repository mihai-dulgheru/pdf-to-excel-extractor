000100*****************************************************************
000200*                                                               *
000300*   PREVIOUS-WORKDAY CALCULATOR - LAST MONDAY-FRIDAY DAY        *
000400*       STRICTLY BEFORE A GIVEN DATE.  HOLIDAYS NOT HELD.       *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.    XDWKDAY.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.  30/01/90.
001400 DATE-COMPILED.
001500 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001600*                COPYING FOR DISTRIBUTION TERMS.
001700*
001800*    REMARKS.   PREVIOUS-WORKDAY CALCULATOR FOR THE EXPORT
001900*                DECLARATION REGISTER (MODULE XD).  USED TO
002000*                ROLL A WEEKEND RUN DATE BACK TO THE LAST
002100*                BUSINESS DAY BEFORE START OF DAY PROCESSING.
002200*
002300*    CALLED BY. XD000.
002400*
002500* CHANGES:
002600* 30/01/90 VBC -       CREATED, ZELLER'S CONGRUENCE FOR DAY OF
002700*                      WEEK, NO CALL TO THE OPERATING SYSTEM.
002800* 19/05/94 DJS -       DECREMENT-DATE PARAGRAPH SPLIT OUT SO
002900*                      XDRATE COULD SHARE THE LEAP YEAR TEST -
003000*                      REVERTED, COPY WAS SIMPLER TO MAINTAIN.
003100* 23/11/98 RDS -  Y2K  REVIEWED - ZELLER TERMS USE THE FULL
003200*                      FOUR-DIGIT YEAR THROUGHOUT, COMPLIANT.
003300* 09/01/26 VBC -       RESTATED FOR THE FULL INTRASTAT REWRITE.
003400*
003500*************************************************************************
003600* COPYRIGHT NOTICE.
003700* ****************
003800*
003900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004000* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
004100* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
004200* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
004300* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
004400* FOR A PARTICULAR PURPOSE.
004500*************************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*================================
004900*
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS UPPER-ALPHA IS "A" THRU "Z".
005300*
005400 DATA DIVISION.
005500*================================
005600*
005700 WORKING-STORAGE SECTION.
005800*-----------------------
005900 77  PROG-NAME           PIC X(15)  VALUE "XDWKDAY (1.01)".
006000*
006100 01  WS-YEAR              PIC 9(4)  COMP.
006200 01  WS-MONTH             PIC 9(2)  COMP.
006300 01  WS-DAY               PIC 9(2)  COMP.
006400 01  WS-Z-M               PIC 9(4)  COMP.
006500 01  WS-Z-YY              PIC 9(4)  COMP.
006600 01  WS-Z-K               PIC 9(4)  COMP.
006700 01  WS-Z-J               PIC 9(4)  COMP.
006800 01  WS-Z-T1              PIC 9(9)  COMP.
006900 01  WS-Z-T2              PIC 9(9)  COMP.
007000 01  WS-Z-T3              PIC 9(9)  COMP.
007100 01  WS-Z-SUM             PIC 9(9)  COMP.
007200 01  WS-Z-QUOT            PIC 9(9)  COMP.
007300 01  WS-DOW               PIC 9      COMP.
007400*        0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
007500 01  WS-MOD4               PIC 9(4)  COMP.
007600 01  WS-MOD100             PIC 9(4)  COMP.
007700 01  WS-MOD400             PIC 9(4)  COMP.
007800 01  WS-TEMP               PIC 9(9)  COMP.
007900 01  WS-LEAP-FLAG           PIC X          VALUE "N".
008000     88  WS-IS-LEAP                       VALUE "Y".
008100*
008200 01  WS-DAYS-TABLE-DEFS.
008300     03  FILLER  PIC 9(2)  VALUE 31.
008400     03  FILLER  PIC 9(2)  VALUE 28.
008500     03  FILLER  PIC 9(2)  VALUE 31.
008600     03  FILLER  PIC 9(2)  VALUE 30.
008700     03  FILLER  PIC 9(2)  VALUE 31.
008800     03  FILLER  PIC 9(2)  VALUE 30.
008900     03  FILLER  PIC 9(2)  VALUE 31.
009000     03  FILLER  PIC 9(2)  VALUE 31.
009100     03  FILLER  PIC 9(2)  VALUE 30.
009200     03  FILLER  PIC 9(2)  VALUE 31.
009300     03  FILLER  PIC 9(2)  VALUE 30.
009400     03  FILLER  PIC 9(2)  VALUE 31.
009500 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-DEFS.
009600     03  WS-DT-MONTH  PIC 9(2)  OCCURS 12.
009700*
009800*    SPELLED-OUT DAY NAME FOR THE RUN LOG MESSAGE - NOT ON THE
009900*    CRITICAL PATH, JUST SO THE LOG READS "ROLLED BACK TO FRIDAY"
010000*    INSTEAD OF A BARE DOW DIGIT.
010100*
010200 01  WS-DOW-NAMES-DEFS.
010300     03  FILLER  PIC X(9)  VALUE "SATURDAY ".
010400     03  FILLER  PIC X(9)  VALUE "SUNDAY   ".
010500     03  FILLER  PIC X(9)  VALUE "MONDAY   ".
010600     03  FILLER  PIC X(9)  VALUE "TUESDAY  ".
010700     03  FILLER  PIC X(9)  VALUE "WEDNESDAY".
010800     03  FILLER  PIC X(9)  VALUE "THURSDAY ".
010900     03  FILLER  PIC X(9)  VALUE "FRIDAY   ".
011000 01  WS-DOW-NAMES REDEFINES WS-DOW-NAMES-DEFS.
011100     03  WS-DOW-NAME  PIC X(9)  OCCURS 7.
011200*
011300 LINKAGE SECTION.
011400*---------------
011500 COPY "wsxdwkday.cob".
011600*
011700 PROCEDURE DIVISION USING XDWKDAY-LINKAGE.
011800*========================================
011900*
012000 MAIN.
012100     DIVIDE   XDWKDAY-DATE-IN BY 10000 GIVING WS-YEAR.
012200     DIVIDE   XDWKDAY-DATE-IN BY 100 GIVING WS-TEMP REMAINDER WS-MOD4.
012300     DIVIDE   WS-TEMP BY 100 GIVING WS-TEMP REMAINDER WS-MONTH.
012400     MOVE     WS-MOD4 TO WS-DAY.
012500     PERFORM  DD010-DECREMENT-DATE THRU DD010-EXIT.
012600     GO TO MAIN-CHECK.
012700*
012800*    KEEPS STEPPING BACK ONE DAY AT A TIME WHILE LANDED ON A
012900*    SATURDAY (0) OR SUNDAY (1) - DD020 RECOMPUTES EACH PASS.
013000*
013100 MAIN-CHECK.
013200     PERFORM  DD020-DAY-OF-WEEK THRU DD020-EXIT.
013300     IF       WS-DOW = 0 OR WS-DOW = 1
013400              PERFORM DD010-DECREMENT-DATE THRU DD010-EXIT
013500              GO TO MAIN-CHECK.
013600     COMPUTE  XDWKDAY-DATE-OUT = WS-YEAR * 10000
013650            + WS-MONTH * 100 + WS-DAY.
013700     GOBACK.
013800*
013900*    DECREMENTS WS-YEAR/WS-MONTH/WS-DAY BY ONE CALENDAR DAY.
014000*
014100 DD010-DECREMENT-DATE.
014200     IF       WS-DAY > 1
014300              COMPUTE WS-DAY = WS-DAY - 1
014400              GO TO DD010-EXIT.
014500     IF       WS-MONTH > 1
014600              COMPUTE WS-MONTH = WS-MONTH - 1
014700     ELSE
014800              MOVE 12 TO WS-MONTH
014900              COMPUTE WS-YEAR = WS-YEAR - 1
015000     END-IF.
015100     PERFORM  ZZ010-TEST-LEAP THRU ZZ010-EXIT.
015200     MOVE     WS-DT-MONTH (WS-MONTH) TO WS-DAY.
015300     IF       WS-MONTH = 2 AND WS-IS-LEAP
015400              MOVE 29 TO WS-DAY.
015500 DD010-EXIT.
015600     EXIT.
015700*
015800*    ZELLER'S CONGRUENCE - H=0 SATURDAY ... H=6 FRIDAY.
015900*
016000 DD020-DAY-OF-WEEK.
016100     IF       WS-MONTH < 3
016200              COMPUTE WS-Z-M = WS-MONTH + 12
016300              COMPUTE WS-Z-YY = WS-YEAR - 1
016400     ELSE
016500              MOVE WS-MONTH TO WS-Z-M
016600              MOVE WS-YEAR TO WS-Z-YY
016700     END-IF.
016800     DIVIDE   WS-Z-YY BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
016900     COMPUTE  WS-TEMP = 13 * (WS-Z-M + 1).
017000     DIVIDE   WS-TEMP BY 5 GIVING WS-Z-T1.
017100     DIVIDE   WS-Z-K BY 4 GIVING WS-Z-T2.
017200     DIVIDE   WS-Z-J BY 4 GIVING WS-Z-T3.
017300     COMPUTE  WS-Z-SUM = WS-DAY + WS-Z-T1 + WS-Z-K + WS-Z-T2
017400                        + WS-Z-T3 + (5 * WS-Z-J).
017500     DIVIDE   WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-DOW.
017600 DD020-EXIT.
017700     EXIT.
017800*
017900*    TESTS WS-YEAR FOR A GREGORIAN LEAP YEAR, SETS WS-LEAP-FLAG.
018000*
018100 ZZ010-TEST-LEAP.
018200     MOVE     "N" TO WS-LEAP-FLAG.
018300     DIVIDE   WS-YEAR BY 4   GIVING WS-TEMP REMAINDER WS-MOD4.
018400     DIVIDE   WS-YEAR BY 100 GIVING WS-TEMP REMAINDER WS-MOD100.
018500     DIVIDE   WS-YEAR BY 400 GIVING WS-TEMP REMAINDER WS-MOD400.
018600     IF       WS-MOD4 = 0 AND (WS-MOD100 NOT = 0 OR WS-MOD400 = 0)
018700              MOVE "Y" TO WS-LEAP-FLAG.
018800 ZZ010-EXIT.
018900     EXIT.
019000*
