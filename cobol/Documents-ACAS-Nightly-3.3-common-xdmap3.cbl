000100*****************************************************************
000200*                                                               *
000300*     NC8 FORMATTER / MIXED-SEPARATOR AMOUNT & WEIGHT PARSER    *
000400*        ONE SUBPROGRAM, FUNCTION SELECTED BY XDMAP3-FUNCTION   *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.    XDMAP3.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.  22/09/88.
001400 DATE-COMPILED.
001500 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001600*                COPYING FOR DISTRIBUTION TERMS.
001700*
001800*    REMARKS.   NC8 CODE FORMATTER, MIXED-SEPARATOR AMOUNT
001900*                PARSER, INVOICE-TOTAL PARSER AND NET WEIGHT
002000*                PARSER FOR THE EXPORT DECLARATION REGISTER
002100*                (MODULE XD).  FOUR SMALL ROUTINES, ONE
002200*                SUBPROGRAM - SEE MAPS09 CHECK-DIGIT C/V REPLY
002300*                FLAG FOR THE PRECEDENT.
002400*
002500*    CALLED BY. XDINVPRS.
002600*
002700* CHANGES:
002800* 22/09/88 VBC -       CREATED, NC8 FORMAT FUNCTION "N" ONLY.
002900* 04/02/90 DJS -       ADDED FUNCTION "A", MIXED . / , AMOUNT
003000*                      PARSE FOR INVOICE VALUES - CUSTOMS FORMS
003100*                      USE EITHER AS THOUSANDS OR DECIMAL POINT.
003200* 16/09/93 VBC -       ADDED FUNCTION "W" FOR NET WEIGHT, SHARES
003300*                      THE FUNCTION "A" DIGIT SCANNER.
003400* 23/11/98 RDS -  Y2K  REVIEWED FOR YEAR 2000 - NO DATE FIELDS
003500*                      HELD BY THIS MODULE, PASSED AS COMPLIANT.
003600* 09/01/26 VBC -       RESTATED FOR THE FULL INTRASTAT REWRITE,
003700*                      WAS THREE SEPARATE MAPS0X ROUTINES BEFORE.
003800* 02/02/26 VBC -       FUNCTION "W" REWRITTEN - SHARING THE
003900*                      FUNCTION "A" DECIMAL SPLIT WAS DROPPING
004000*                      EVERY DIGIT PAST THE LAST SEPARATOR (A
004100*                      MULTI-PALLET WEIGHT LIKE 1.234,567 CAME
004200*                      BACK AS 1234 KG, NOT 1234567).  NOW SCANS
004300*                      ITS OWN DIGIT STREAM, NO SPLIT.
004400* 02/02/26 VBC -       ADDED FUNCTION "T" - INVOICE-TOTAL PARSE
004500*                      IS ITS OWN RULE (LAST TWO STRIPPED DIGITS
004600*                      ARE ALWAYS THE CENTS), NOT THE FUNCTION
004700*                      "A" THOUSANDS/DECIMAL SPLIT.  XDINVPRS
004800*                      BB150 CALLS THIS FOR THE TOTALS BOX NOW.
004900*
005000*************************************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005500* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005600* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
005700* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
005800* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
005900* FOR A PARTICULAR PURPOSE.
006000*************************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300*================================
006400*
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CLASS UPPER-ALPHA IS "A" THRU "Z".
006800*
006900 DATA DIVISION.
007000*================================
007100*
007200 WORKING-STORAGE SECTION.
007300*-----------------------
007400 77  PROG-NAME           PIC X(15)  VALUE "XDMAP3 (1.03)".
007500*
007600 01  WS-I                 PIC 9(4)   COMP.
007700 01  WS-J                 PIC 9(4)   COMP.
007800 01  WS-LEN               PIC 9(4)   COMP.
007900 01  WS-OUT-LEN            PIC 9(4)   COMP.
008000 01  WS-SEG-START          PIC 9(4)   COMP.
008100 01  WS-ONE-CODE           PIC X(10).
008200 01  WS-ONE-CODE-SEGS REDEFINES WS-ONE-CODE.
008300*        DD DD DDDD SEGMENT VIEW, SAME SHAPE NC010-FORMAT-CODES
008400*        BUILDS, KEPT FOR A TRACE DUMP WHEN MACHINE ROOM REPORTS A
008500*        BAD NC8 CODE.
008600     03  WS-CODE-SEG1       PIC X(2).
008700     03  WS-CODE-SEG2       PIC X(2).
008800     03  WS-CODE-SEG3       PIC X(4).
008900     03  FILLER             PIC X(2).
009000 01  WS-DIGITS-ONLY        PIC X(8).
009100 01  WS-DIGITS-GRP REDEFINES WS-DIGITS-ONLY.
009200     03  WS-DIGITS-HALF1    PIC X(4).
009300     03  WS-DIGITS-HALF2    PIC X(4).
009400 01  WS-DIGIT-COUNT        PIC 9(4)   COMP.
009500*
009600 01  WS-LAST-DOT           PIC 9(4)   COMP.
009700 01  WS-LAST-COMMA         PIC 9(4)   COMP.
009800 01  WS-DEC-POS            PIC 9(4)   COMP.
009900 01  WS-SIGN-FLAG          PIC X           VALUE SPACE.
010000 01  WS-INT-PART           PIC 9(9)   COMP  VALUE 0.
010100 01  WS-FRAC-PART          PIC 9(2)   COMP  VALUE 0.
010200 01  WS-FRAC-DIGITS        PIC 9      COMP  VALUE 0.
010300 01  WS-THIS-CHAR          PIC X.
010400 01  WS-PAST-DEC-FLAG      PIC X           VALUE "N".
010500     88  WS-PAST-DECIMAL                   VALUE "Y".
010600 01  WS-AMOUNT-9V99        PIC S9(9)V99  COMP-3.
010700 01  WS-DIGIT-NUM          PIC 9.
010800*
010900*    DIGIT-STREAM WORK AREA FOR FUNCTIONS "W" AND "T" - ALL
011000*    "."/"," SEPARATORS STRIPPED, EVERY REMAINING DIGIT KEPT IN
011100*    ARRIVAL ORDER (SPEC RULE, NOT THE FUNCTION "A" SPLIT).
011200*
011300 01  WS-DIGIT-STREAM       PIC X(20).
011400 01  WS-STREAM-LEN         PIC 9(4)   COMP  VALUE 0.
011500 01  WS-STREAM-INT-LEN     PIC 9(4)   COMP  VALUE 0.
011600 01  WS-STREAM-FRAC-TEXT   PIC X(2).
011700*
011800 LINKAGE SECTION.
011900*---------------
012000 COPY "wsxdmap3.cob".
012100*
012200 PROCEDURE DIVISION USING XDMAP3-LINKAGE.
012300*========================================
012400*
012500 MAIN.
012600     IF       XDMAP3-FUNCTION = "N"
012700              GO TO NC010-FORMAT-CODES.
012800     IF       XDMAP3-FUNCTION = "A"
012900              GO TO AM010-PARSE-AMOUNT.
013000     IF       XDMAP3-FUNCTION = "T"
013100              GO TO TL010-PARSE-TOTAL.
013200     IF       XDMAP3-FUNCTION = "W"
013300              GO TO WT010-PARSE-WEIGHT.
013400     GO TO MAIN-EXIT.
013500*
013600*    FUNCTION "N" - FORMAT ONE OR MORE ";"-SEPARATED NC8 CODES AS
013700*    "DD DD DDDD"; CODES THAT ARE NOT EXACTLY 8 DIGITS AFTER
013800*    STRIPPING NON-DIGITS ARE PASSED THROUGH UNCHANGED.
013900*
014000 NC010-FORMAT-CODES.
014100     MOVE     SPACES TO XDMAP3-TEXT-OUT.
014200     MOVE     1 TO WS-SEG-START.
014300     MOVE     0 TO WS-OUT-LEN.
014400     PERFORM  NC020-NEXT-SEGMENT THRU NC020-EXIT
014500              UNTIL WS-SEG-START = 0.
014600     GO TO MAIN-EXIT.
014700*
014800 NC020-NEXT-SEGMENT.
014900     MOVE     SPACES TO WS-ONE-CODE.
015000     COMPUTE  WS-LEN = 60.
015100     PERFORM  NC025-FIND-SEMI THRU NC025-EXIT
015200              VARYING WS-I FROM WS-SEG-START BY 1
015300              UNTIL WS-I > 60
015400                 OR XDMAP3-TEXT-IN (WS-I:1) = ";".
015500     IF       WS-I > 60
015600              COMPUTE WS-LEN = 60 - WS-SEG-START + 1
015700              MOVE XDMAP3-TEXT-IN (WS-SEG-START:WS-LEN) TO WS-ONE-CODE
015800              MOVE 0 TO WS-SEG-START
015900     ELSE
016000              COMPUTE WS-LEN = WS-I - WS-SEG-START
016100              IF WS-LEN > 0
016200                 MOVE XDMAP3-TEXT-IN (WS-SEG-START:WS-LEN)
016300                   TO WS-ONE-CODE
016400              END-IF
016500              COMPUTE WS-SEG-START = WS-I + 1
016600     END-IF.
016700     IF       WS-OUT-LEN > 0
016800              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 1
016900              MOVE ";" TO XDMAP3-TEXT-OUT (WS-OUT-LEN:1)
017000              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 1
017100              MOVE " " TO XDMAP3-TEXT-OUT (WS-OUT-LEN:1).
017200     PERFORM  NC030-FORMAT-ONE THRU NC030-EXIT.
017300 NC020-EXIT.
017400     EXIT.
017500*
017600 NC025-FIND-SEMI.
017700     CONTINUE.
017800 NC025-EXIT.
017900     EXIT.
018000*
018100*    KEEPS ONLY THE DIGITS OF WS-ONE-CODE IN WS-DIGITS-ONLY; IF
018200*    EXACTLY 8 SURVIVE, WRITES "DD DD DDDD"; ELSE THE SEGMENT IS
018300*    COPIED THROUGH UNCHANGED.
018400*
018500 NC030-FORMAT-ONE.
018600     MOVE     SPACES TO WS-DIGITS-ONLY.
018700     MOVE     0 TO WS-DIGIT-COUNT.
018800     PERFORM  NC040-KEEP-DIGIT THRU NC040-EXIT
018900              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
019000     IF       WS-DIGIT-COUNT = 8
019100              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 1
019200              MOVE WS-DIGITS-ONLY (1:2)
019300                TO XDMAP3-TEXT-OUT (WS-OUT-LEN:2)
019400              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 2
019500              MOVE " " TO XDMAP3-TEXT-OUT (WS-OUT-LEN:1)
019600              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 1
019700              MOVE WS-DIGITS-ONLY (3:2)
019800                TO XDMAP3-TEXT-OUT (WS-OUT-LEN:2)
019900              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 2
020000              MOVE " " TO XDMAP3-TEXT-OUT (WS-OUT-LEN:1)
020100              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 1
020200              MOVE WS-DIGITS-ONLY (5:4)
020300                TO XDMAP3-TEXT-OUT (WS-OUT-LEN:4)
020400              COMPUTE WS-OUT-LEN = WS-OUT-LEN + 3
020500     ELSE
020600              COMPUTE WS-LEN = 10
020700              PERFORM NC050-TRIM-CODE THRU NC050-EXIT
020800                 VARYING WS-LEN FROM 10 BY -1
020900                 UNTIL WS-LEN = 0
021000                    OR WS-ONE-CODE (WS-LEN:1) NOT = SPACE
021100              IF WS-LEN > 0
021200                 MOVE WS-ONE-CODE (1:WS-LEN)
021300                   TO XDMAP3-TEXT-OUT (WS-OUT-LEN + 1:WS-LEN)
021400                 COMPUTE WS-OUT-LEN = WS-OUT-LEN + WS-LEN
021500              END-IF
021600     END-IF.
021700 NC030-EXIT.
021800     EXIT.
021900*
022000 NC040-KEEP-DIGIT.
022100     IF       WS-ONE-CODE (WS-I:1) IS NUMERIC
022200              COMPUTE WS-DIGIT-COUNT = WS-DIGIT-COUNT + 1
022300              IF WS-DIGIT-COUNT <= 8
022400                 MOVE WS-ONE-CODE (WS-I:1)
022500                   TO WS-DIGITS-ONLY (WS-DIGIT-COUNT:1)
022600              END-IF
022700     END-IF.
022800 NC040-EXIT.
022900     EXIT.
023000*
023100 NC050-TRIM-CODE.
023200     CONTINUE.
023300 NC050-EXIT.
023400     EXIT.
023500*
023600*    FUNCTION "A" - MIXED . / , SEPARATED AMOUNT.  LAST OF "." OR
023700*    "," TO APPEAR IS THE DECIMAL POINT, THE OTHER (IF ANY) IS A
023800*    THOUSANDS SEPARATOR AND IS DROPPED.  UNPARSABLE RETURNS 0.00.
023900*
024000 AM010-PARSE-AMOUNT.
024100     PERFORM  AM020-SCAN-TEXT THRU AM020-EXIT.
024200     COMPUTE  XDMAP3-AMOUNT-OUT =
024300              WS-INT-PART + (WS-FRAC-PART / 100).
024400     IF       WS-SIGN-FLAG = "-"
024500              COMPUTE XDMAP3-AMOUNT-OUT = 0 - XDMAP3-AMOUNT-OUT.
024600     GO TO MAIN-EXIT.
024700*
024800*    FUNCTION "T" - INVOICE-TOTALS BOX.  STRIP EVERY "."/","
024900*    SEPARATOR AND CONCATENATE WHAT IS LEFT; THE LAST TWO
025000*    DIGITS OF THAT STREAM ARE ALWAYS THE CENTS, NOT A
025100*    DECIMAL-POINT SPLIT (A 1-2 DIGIT STREAM IS CENTS ONLY).
025200*    UNPARSABLE RETURNS 0.00.
025300*
025400 TL010-PARSE-TOTAL.
025500     PERFORM  TL020-SCAN-DIGITS THRU TL020-EXIT.
025600     MOVE     0 TO XDMAP3-AMOUNT-OUT.
025700     IF       WS-STREAM-LEN = 0
025800              GO TO MAIN-EXIT.
025900     IF       WS-STREAM-LEN = 1
026000              MOVE "0" TO WS-STREAM-FRAC-TEXT (1:1)
026100              MOVE WS-DIGIT-STREAM (1:1) TO WS-STREAM-FRAC-TEXT (2:1)
026200              MOVE 0 TO WS-INT-PART
026300     ELSE
026400        IF    WS-STREAM-LEN = 2
026500              MOVE WS-DIGIT-STREAM (1:2) TO WS-STREAM-FRAC-TEXT
026600              MOVE 0 TO WS-INT-PART
026700        ELSE
026800              COMPUTE WS-STREAM-INT-LEN = WS-STREAM-LEN - 2
026900              IF WS-STREAM-INT-LEN > 9
027000                 MOVE 9 TO WS-STREAM-INT-LEN
027100              END-IF
027200              MOVE WS-DIGIT-STREAM
027300                     (WS-STREAM-LEN - WS-STREAM-INT-LEN - 1:
027400                      WS-STREAM-INT-LEN)
027500                TO WS-INT-PART
027600              MOVE WS-DIGIT-STREAM (WS-STREAM-LEN - 1:2)
027700                TO WS-STREAM-FRAC-TEXT
027800        END-IF
027900     END-IF.
028000     MOVE     WS-STREAM-FRAC-TEXT TO WS-FRAC-PART.
028100     COMPUTE  XDMAP3-AMOUNT-OUT =
028200              WS-INT-PART + (WS-FRAC-PART / 100).
028300     IF       WS-SIGN-FLAG = "-"
028400              COMPUTE XDMAP3-AMOUNT-OUT = 0 - XDMAP3-AMOUNT-OUT.
028500     GO TO MAIN-EXIT.
028600*
028700*    FUNCTION "W" - NET WEIGHT.  STRIP EVERY "."/"," SEPARATOR
028800*    AND CONCATENATE WHAT IS LEFT AS ONE WHOLE NUMBER OF KG -
028900*    NO DECIMAL SPLIT, THE SPEC TREATS EVERY SEPARATOR AS
029000*    THOUSANDS PUNCTUATION ONLY.  UNPARSABLE RETURNS 0.
029100*
029200 WT010-PARSE-WEIGHT.
029300     PERFORM  TL020-SCAN-DIGITS THRU TL020-EXIT.
029400     MOVE     0 TO XDMAP3-WEIGHT-OUT.
029500     IF       WS-STREAM-LEN = 0
029600              GO TO MAIN-EXIT.
029700     IF       WS-STREAM-LEN > 7
029800              MOVE WS-DIGIT-STREAM (WS-STREAM-LEN - 6:7)
029900                TO XDMAP3-WEIGHT-OUT
030000     ELSE
030100              MOVE WS-DIGIT-STREAM (1:WS-STREAM-LEN)
030200                TO XDMAP3-WEIGHT-OUT
030300     END-IF.
030400     GO TO MAIN-EXIT.
030500*
030600*    SCANS XDMAP3-TEXT-IN LEFT TO RIGHT, DROPPING EVERY "."
030700*    AND "," AND KEEPING EVERY DIGIT IN ARRIVAL ORDER IN
030800*    WS-DIGIT-STREAM; A LEADING "-" SETS WS-SIGN-FLAG.  SHARED
030900*    BY FUNCTIONS "T" AND "W" - NEITHER IS THE FUNCTION "A"
031000*    LAST-SEPARATOR-IS-DECIMAL-POINT SPLIT.
031100*
031200 TL020-SCAN-DIGITS.
031300     MOVE     SPACES TO WS-DIGIT-STREAM.
031400     MOVE     0 TO WS-STREAM-LEN.
031500     MOVE     SPACE TO WS-SIGN-FLAG.
031600     PERFORM  TL030-SCAN-ONE THRU TL030-EXIT
031700              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
031800 TL020-EXIT.
031900     EXIT.
032000*
032100 TL030-SCAN-ONE.
032200     MOVE     XDMAP3-TEXT-IN (WS-I:1) TO WS-THIS-CHAR.
032300     IF       WS-THIS-CHAR = "-"
032400              MOVE "-" TO WS-SIGN-FLAG
032500              GO TO TL030-EXIT.
032600     IF       WS-THIS-CHAR = "." OR WS-THIS-CHAR = ","
032700              GO TO TL030-EXIT.
032800     IF       WS-THIS-CHAR NOT NUMERIC
032900              GO TO TL030-EXIT.
033000     IF       WS-STREAM-LEN < 20
033100              COMPUTE WS-STREAM-LEN = WS-STREAM-LEN + 1
033200              MOVE WS-THIS-CHAR TO WS-DIGIT-STREAM (WS-STREAM-LEN:1)
033300     END-IF.
033400 TL030-EXIT.
033500     EXIT.
033600*
033700 MAIN-EXIT.
033800     GOBACK.
033900*
034000*    SETS WS-INT-PART / WS-FRAC-PART / WS-SIGN-FLAG FROM
034100*    XDMAP3-TEXT-IN, HONOURING THE MIXED-SEPARATOR RULE ABOVE.
034200*    SPACES EMBEDDED IN THE TEXT ARE IGNORED.
034300*
034400 AM020-SCAN-TEXT.
034500     MOVE     0 TO WS-INT-PART WS-FRAC-PART WS-FRAC-DIGITS.
034600     MOVE     SPACE TO WS-SIGN-FLAG.
034700     MOVE     "N" TO WS-PAST-DEC-FLAG.
034800     MOVE     0 TO WS-LAST-DOT WS-LAST-COMMA.
034900     PERFORM  AM030-FIND-SEPS THRU AM030-EXIT
035000              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
035100     MOVE     0 TO WS-DEC-POS.
035200     IF       WS-LAST-DOT > WS-LAST-COMMA
035300              MOVE WS-LAST-DOT TO WS-DEC-POS
035400     ELSE
035500        IF    WS-LAST-COMMA > 0
035600              MOVE WS-LAST-COMMA TO WS-DEC-POS
035700        END-IF
035800     END-IF.
035900     PERFORM  AM040-SCAN-CHAR THRU AM040-EXIT
036000              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
036100 AM020-EXIT.
036200     EXIT.
036300*
036400 AM030-FIND-SEPS.
036500     IF       XDMAP3-TEXT-IN (WS-I:1) = "."
036600              MOVE WS-I TO WS-LAST-DOT.
036700     IF       XDMAP3-TEXT-IN (WS-I:1) = ","
036800              MOVE WS-I TO WS-LAST-COMMA.
036900 AM030-EXIT.
037000     EXIT.
037100*
037200 AM040-SCAN-CHAR.
037300     MOVE     XDMAP3-TEXT-IN (WS-I:1) TO WS-THIS-CHAR.
037400     IF       WS-THIS-CHAR = "-"
037500              MOVE "-" TO WS-SIGN-FLAG
037600              GO TO AM040-EXIT.
037700     IF       WS-THIS-CHAR = SPACE
037800              GO TO AM040-EXIT.
037900     IF       WS-I = WS-DEC-POS
038000              MOVE "Y" TO WS-PAST-DEC-FLAG
038100              GO TO AM040-EXIT.
038200     IF       WS-THIS-CHAR = "." OR WS-THIS-CHAR = ","
038300              GO TO AM040-EXIT.
038400     IF       WS-THIS-CHAR NOT NUMERIC
038500              GO TO AM040-EXIT.
038600     MOVE     WS-THIS-CHAR TO WS-DIGIT-NUM.
038700     IF       WS-PAST-DECIMAL
038800              IF WS-FRAC-DIGITS < 2
038900                 COMPUTE WS-FRAC-PART = WS-FRAC-PART * 10 + WS-DIGIT-NUM
039000                 COMPUTE WS-FRAC-DIGITS = WS-FRAC-DIGITS + 1
039100              END-IF
039200     ELSE
039300              COMPUTE WS-INT-PART = WS-INT-PART * 10 + WS-DIGIT-NUM
039400     END-IF.
039500 AM040-EXIT.
039600     EXIT.
039700*
