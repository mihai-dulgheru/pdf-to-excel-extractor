000100*******************************************
000200*                                          *
000300*  PRINT-LINE LAYOUT FOR THE DECLARATION   *
000400*   REGISTER - ONE DETAIL LINE WIDE.       *
000500*   SHARED BY XDREGSTR (WRITES IT) AND     *
000600*   XDMERGE (READS A PRIOR RUN'S COPY).    *
000700*******************************************
000800*
000900* 20/12/25 VBC - CREATED, COLUMN WIDTHS PER MACHINE ROOM'S
001000*                SAMPLE REGISTER SHEET.
001100*
001200 01  XD-PRT-LINE.
001300     03  XD-PRT-NR-CRT          PIC X(5).
001400     03  FILLER                 PIC X(1).
001500     03  XD-PRT-FIRMA           PIC X(30).
001600     03  FILLER                 PIC X(1).
001700     03  XD-PRT-NR-FACTURA      PIC X(9).
001800     03  FILLER                 PIC X(1).
001900     03  XD-PRT-NC8             PIC X(10).
002000     03  FILLER                 PIC X(1).
002100     03  XD-PRT-ORIGINE         PIC X(2).
002200     03  FILLER                 PIC X(1).
002300     03  XD-PRT-DESTINATIE      PIC X(2).
002400     03  FILLER                 PIC X(1).
002500     03  XD-PRT-VAL-EUR         PIC X(14).
002600     03  FILLER                 PIC X(1).
002700     03  XD-PRT-GREUTATE        PIC X(7).
002800     03  FILLER                 PIC X(1).
002900     03  XD-PRT-DATA-EXP        PIC X(6).
003000     03  FILLER                 PIC X(1).
003100     03  XD-PRT-CURS            PIC X(6).
003200     03  FILLER                 PIC X(1).
003300     03  XD-PRT-VAL-RON         PIC X(16).
003400     03  FILLER                 PIC X(1).
003500     03  XD-PRT-VAT-CUMP        PIC X(15).
003600     03  FILLER                 PIC X(1).
003700     03  XD-PRT-LOC-LIVR        PIC X(4).
003800     03  FILLER                 PIC X(1).
003900     03  XD-PRT-COND-LIVR       PIC X(3).
004000     03  FILLER                 PIC X(1).
004100     03  XD-PRT-PCT             PIC X(4).
004200     03  FILLER                 PIC X(1).
004300     03  XD-PRT-TRANSPORT       PIC X(13).
004400     03  FILLER                 PIC X(1).
004500     03  XD-PRT-STATISTICA      PIC X(12).
004600     03  FILLER                 PIC X(6).
004700*        RECORD TOTALS 180 BYTES.
004800*
