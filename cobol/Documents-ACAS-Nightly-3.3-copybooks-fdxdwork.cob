000100* 03/12/25 VBC - CREATED.
000200 FD  XD-WORK-FILE.
000300 COPY "wsxdinvc.cob".
000400*
