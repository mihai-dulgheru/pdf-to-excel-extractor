000100*****************************************************************
000200*                                                               *
000300*              EXPORT DECLARATION REGISTER - START OF DAY        *
000400*         SETS THE RUN DATE (ROLLED BACK OFF A WEEKEND) IN       *
000500*              THE ONE-RECORD PARAMETER FILE.                    *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    XD000.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  02/05/91.
001500 DATE-COMPILED.
001600 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001700*                COPYING FOR DISTRIBUTION TERMS.
001800*
001900*    REMARKS.   EXPORT DECLARATION REGISTER - START OF DAY.
002000*                MAINTAINS THE ONE-RECORD XD-PARAM1-FILE AND
002100*                SETS THE RUN DATE USED AS A DEFAULT SHIPMENT
002200*                DATE BY XDINVPRS WHEN AN INVOICE CARRIES NONE.
002300*
002400*    CALLED MODULES.  XDWKDAY.
002500*
002600*    FILES USED.      XD-PARAM1-FILE.
002700*
002800* CHANGES:
002900* 02/05/91 VBC -       CREATED FOR THE EXPORT REGISTER PROJECT,
003000*                      BATCH ONLY - NO OPERATOR SCREEN, RUNS
003100*                      UNATTENDED OVERNIGHT WITH THE REST OF
003200*                      THE SUITE.
003300* 11/07/96 DJS -       FIRST-RUN CASE ADDED - CREATES THE PARAM
003400*                      RECORD WITH SHIPPING OFFICE DEFAULTS IF
003500*                      IT IS NOT THERE YET.
003600* 23/11/98 RDS -  Y2K  REVIEWED - ACCEPT FROM DATE YYYYMMDD
003700*                      ALREADY RETURNS A FULL FOUR-DIGIT YEAR,
003800*                      PASSED AS COMPLIANT.
003900* 09/01/26 VBC -       RESTATED FROM PY000 FOR THE FULL
004000*                      INTRASTAT REWRITE - DROPPED ALL THE
004100*                      TERMINAL-SIZING AND DATE-FORMAT SCREENS,
004200*                      THIS SUITE HAS NO OPERATOR CONSOLE.
004300*
004400*************************************************************************
004500* COPYRIGHT NOTICE.
004600* ****************
004700*
004800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005000* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
005100* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
005200* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
005300* FOR A PARTICULAR PURPOSE.
005400*************************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700*================================
005800*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500 COPY "selxdparam1.cob".
006600*
006700 DATA DIVISION.
006800*================================
006900*
007000 FILE SECTION.
007100*------------
007200 COPY "fdxdparam1.cob".
007300*
007400 WORKING-STORAGE SECTION.
007500*-----------------------
007600 77  PROG-NAME           PIC X(15)  VALUE "XD000 (1.02)".
007700*
007800 01  XD-PR1-STATUS         PIC X(2).
007900 01  RRN                   PIC 9(4)  COMP.
008000 01  WS-TODAY              PIC 9(8)  COMP.
008100 01  WS-PROBE-DATE          PIC 9(8) COMP.
008200 01  WS-YEAR                PIC 9(4) COMP.
008300 01  WS-MONTH                PIC 9(2) COMP.
008400 01  WS-DAY                   PIC 9(2) COMP.
008500 01  WS-MOD4                   PIC 9(4) COMP.
008600 01  WS-MOD100                  PIC 9(4) COMP.
008700 01  WS-MOD400                  PIC 9(4) COMP.
008800 01  WS-TEMP                    PIC 9(9) COMP.
008900 01  WS-LEAP-FLAG                PIC X         VALUE "N".
009000     88  WS-IS-LEAP                          VALUE "Y".
009100 01  WS-ACCEPT-DATE.
009200     03  WS-ACC-CCYY             PIC 9(4).
009300     03  WS-ACC-MM               PIC 9(2).
009400     03  WS-ACC-DD               PIC 9(2).
009500 01  WS-ACCEPT-DATE9 REDEFINES WS-ACCEPT-DATE
009600                                 PIC 9(8).
009700*
009800 01  WS-DAYS-TABLE-DEFS.
009900     03  FILLER  PIC 9(2)  VALUE 31.
010000     03  FILLER  PIC 9(2)  VALUE 28.
010100     03  FILLER  PIC 9(2)  VALUE 31.
010200     03  FILLER  PIC 9(2)  VALUE 30.
010300     03  FILLER  PIC 9(2)  VALUE 31.
010400     03  FILLER  PIC 9(2)  VALUE 30.
010500     03  FILLER  PIC 9(2)  VALUE 31.
010600     03  FILLER  PIC 9(2)  VALUE 31.
010700     03  FILLER  PIC 9(2)  VALUE 30.
010800     03  FILLER  PIC 9(2)  VALUE 31.
010900     03  FILLER  PIC 9(2)  VALUE 30.
011000     03  FILLER  PIC 9(2)  VALUE 31.
011100 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-DEFS.
011200     03  WS-DT-MONTH  PIC 9(2)  OCCURS 12.
011300*
011400*    CALL ARGUMENT AREA FOR XDWKDAY - OWNED HERE AND PASSED BY
011500*    REFERENCE, NOT A LINKAGE SECTION, THIS PROGRAM IS STARTED AS
011600*    A JOB STEP, NOT CALLED WITH A USING.
011700*
011800 COPY "wsxdwkday.cob".
011900*
012000 PROCEDURE DIVISION.
012100*===================
012200*
012300 AA000-MAIN.
012400     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
012500     MOVE     WS-ACCEPT-DATE9 TO WS-TODAY.
012600     PERFORM  AA010-OPEN-PARAM-FILE THRU AA010-EXIT.
012700     PERFORM  AA020-TOMORROW THRU AA020-EXIT.
012800     MOVE     WS-PROBE-DATE TO XDWKDAY-DATE-IN.
012900     CALL     "XDWKDAY" USING XDWKDAY-LINKAGE.
013000     MOVE     XDWKDAY-DATE-OUT TO XD-PR1-RUN-DATE.
013100     PERFORM  AA030-SAVE-PARAM-FILE THRU AA030-EXIT.
013200     CLOSE    XD-PARAM1-FILE.
013300     GOBACK.
013400*
013500*    OPENS THE ONE-RECORD PARAMETER FILE; IF IT IS NOT THERE YET
013600*    (FIRST RUN OF THE SUITE) SETS UP THE SHIPPING OFFICE
013700*    DEFAULTS SO THE REST OF THE SUITE HAS SOMETHING TO READ.
013800*
013900 AA010-OPEN-PARAM-FILE.
014000     OPEN     I-O XD-PARAM1-FILE.
014100     IF       XD-PR1-STATUS = "00"
014200              MOVE 1 TO RRN
014300              READ XD-PARAM1-FILE
014400              IF XD-PR1-STATUS = "00"
014500                 GO TO AA010-EXIT
014600              END-IF.
014700     CLOSE    XD-PARAM1-FILE.
014800     OPEN     OUTPUT XD-PARAM1-FILE.
014900     MOVE     SPACES TO XD-PARAM1-RECORD.
015000     MOVE     "UNKNOWN EXPORTER SRL"   TO XD-PR1-CO-NAME.
015100     MOVE     "RO00000000000"         TO XD-PR1-CO-VAT-NO.
015200     MOVE     .60                     TO XD-PR1-PCT.
015300     MOVE     0                       TO XD-PR1-RUN-DATE.
015400     MOVE     0                       TO XD-PR1-LAST-SEQ.
015500     MOVE     4                       TO XD-PR1-RATE-FALLBACK-MAX.
015600     MOVE     1 TO RRN.
015700     WRITE    XD-PARAM1-RECORD.
015800     CLOSE    XD-PARAM1-FILE.
015900     OPEN     I-O XD-PARAM1-FILE.
016000     MOVE     1 TO RRN.
016100     READ     XD-PARAM1-FILE.
016200 AA010-EXIT.
016300     EXIT.
016400*
016500*    LEAVES WS-TODAY + 1 DAY IN WS-PROBE-DATE - SEE THE REMARK
016600*    BELOW MAIN FOR WHY.
016700*
016800 AA020-TOMORROW.
016900     DIVIDE   WS-TODAY BY 10000 GIVING WS-YEAR.
017000     DIVIDE   WS-TODAY BY 100 GIVING WS-TEMP REMAINDER WS-MOD4.
017100     DIVIDE   WS-TEMP BY 100 GIVING WS-TEMP REMAINDER WS-MONTH.
017200     MOVE     WS-MOD4 TO WS-DAY.
017300     PERFORM  ZZ010-TEST-LEAP THRU ZZ010-EXIT.
017400     MOVE     WS-DT-MONTH (WS-MONTH) TO WS-TEMP.
017500     IF       WS-MONTH = 2 AND WS-IS-LEAP
017600              MOVE 29 TO WS-TEMP.
017700     IF       WS-DAY < WS-TEMP
017800              COMPUTE WS-DAY = WS-DAY + 1
017900     ELSE
018000              MOVE 1 TO WS-DAY
018100              IF WS-MONTH < 12
018200                 COMPUTE WS-MONTH = WS-MONTH + 1
018300              ELSE
018400                 MOVE 1 TO WS-MONTH
018500                 COMPUTE WS-YEAR = WS-YEAR + 1
018600              END-IF
018700     END-IF.
018800     COMPUTE  WS-PROBE-DATE = WS-YEAR * 10000 + WS-MONTH * 100 + WS-DAY.
018900 AA020-EXIT.
019000     EXIT.
019100*
019200 AA030-SAVE-PARAM-FILE.
019300     MOVE     1 TO RRN.
019400     REWRITE  XD-PARAM1-RECORD.
019500 AA030-EXIT.
019600     EXIT.
019700*
019800*    TESTS WS-YEAR FOR A GREGORIAN LEAP YEAR, SETS WS-LEAP-FLAG.
019900*
020000 ZZ010-TEST-LEAP.
020100     MOVE     "N" TO WS-LEAP-FLAG.
020200     DIVIDE   WS-YEAR BY 4   GIVING WS-TEMP REMAINDER WS-MOD4.
020300     DIVIDE   WS-YEAR BY 100 GIVING WS-TEMP REMAINDER WS-MOD100.
020400     DIVIDE   WS-YEAR BY 400 GIVING WS-TEMP REMAINDER WS-MOD400.
020500     IF       WS-MOD4 = 0 AND (WS-MOD100 NOT = 0 OR WS-MOD400 = 0)
020600              MOVE "Y" TO WS-LEAP-FLAG.
020700 ZZ010-EXIT.
020800     EXIT.
020900*
