000100*****************************************************************
000200*                                                               *
000300*        COUNTRY CODE RESOLVER - DERIVES ISO ALPHA-2 CODE       *
000400*                 FROM A FREE TEXT ADDRESS BLOCK                *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.    XDMAP1.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.  04/12/85.
001400 DATE-COMPILED.
001500 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001600*                COPYING FOR DISTRIBUTION TERMS.
001700*
001800*    REMARKS.   COUNTRY-CODE RESOLVER FOR THE EXPORT
001900*                DECLARATION REGISTER (MODULE XD).
002000*
002100*    CALLED BY. XDINVPRS.
002200*
002300* CHANGES:
002400* 04/12/85 VBC -       CREATED FOR THE EXPORT REGISTER PROJECT.
002500* 19/03/86 VBC -       ADDED FISCAL-CODE SCAN (RULE 1) AHEAD OF
002600*                      THE COUNTRY NAME TABLE, SHIPPING OFFICE
002700*                      SAYS THE VAT PREFIX IS MORE RELIABLE.
002800* 02/09/87 DJS -       TABLE WIDENED TO 16 COUNTRIES FOR THE
002900*                      NEW BENELUX + IBERIA LANES.
003000* 14/02/91 VBC -       WHOLE-WORD BOUNDARY CHECK ADDED, "POLAND"
003100*                      WAS MATCHING INSIDE "POLANDER STEEL CO".
003200* 23/11/98 RDS -  Y2K  REVIEWED FOR YEAR 2000 - NO DATE FIELDS
003300*                      HELD BY THIS MODULE, PASSED AS COMPLIANT.
003400* 11/05/04 VBC -       CZECH REPUBLIC ADDED, EU ACCESSION TRADE.
003500* 16/01/07 VBC -       UK RENAMED FROM "GREAT BRITAIN" ENTRY TO
003600*                      MATCH CUSTOMS DOCS SEEN SINCE ACCESSION.
003700* 09/01/26 VBC -       RESTATED FROM THE OLD MAPS01 NAME-ENCODE
003800*                      ROUTINE FOR THE FULL INTRASTAT REWRITE.
003900*
004000*************************************************************************
004100* COPYRIGHT NOTICE.
004200* ****************
004300*
004400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004500* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
004600* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
004700* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
004800* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
004900* FOR A PARTICULAR PURPOSE.
005000*************************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300*================================
005400*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS UPPER-ALPHA IS "A" THRU "Z".
005800*
005900 DATA DIVISION.
006000*================================
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------
006400 77  PROG-NAME           PIC X(15)  VALUE "XDMAP1 (1.03)".
006500*
006600 01  WS-FOUND-FLAG        PIC X          VALUE "N".
006700     88  WS-CODE-FOUND                   VALUE "Y".
006800 01  WS-I                 PIC 9(4)  COMP.
006900 01  WS-I2                PIC 9(4)  COMP.
007000 01  WS-I3                PIC 9(4)  COMP.
007100 01  WS-ENTRY-IX           PIC 9(4)  COMP.
007200 01  WS-ADDR-LEN           PIC 9(4)  COMP  VALUE 200.
007300 01  WS-ADDR-UPPER         PIC X(200).
007400 01  WS-NAME-LEN           PIC 9(4)  COMP.
007500 01  WS-SCAN-MAX           PIC 9(4)  COMP.
007600 01  WS-BOUND-L            PIC X.
007700 01  WS-BOUND-R            PIC X.
007800*
007900 01  WS-COUNTRY-DEFS.
008000     03  FILLER   PIC X(16)  VALUE "ROMANIA       RO".
008100     03  FILLER   PIC X(16)  VALUE "GERMANY       DE".
008200     03  FILLER   PIC X(16)  VALUE "FRANCE        FR".
008300     03  FILLER   PIC X(16)  VALUE "ITALY         IT".
008400     03  FILLER   PIC X(16)  VALUE "SPAIN         ES".
008500     03  FILLER   PIC X(16)  VALUE "HUNGARY       HU".
008600     03  FILLER   PIC X(16)  VALUE "POLAND        PL".
008700     03  FILLER   PIC X(16)  VALUE "BULGARIA      BG".
008800     03  FILLER   PIC X(16)  VALUE "CZECH REPUBLICCZ".
008900     03  FILLER   PIC X(16)  VALUE "SLOVAKIA      SK".
009000     03  FILLER   PIC X(16)  VALUE "AUSTRIA       AT".
009100     03  FILLER   PIC X(16)  VALUE "NETHERLANDS   NL".
009200     03  FILLER   PIC X(16)  VALUE "BELGIUM       BE".
009300     03  FILLER   PIC X(16)  VALUE "LUXEMBOURG    LU".
009400     03  FILLER   PIC X(16)  VALUE "UNITED KINGDOMUK".
009500     03  FILLER   PIC X(16)  VALUE "UNITED STATES US".
009600 01  WS-COUNTRY-TABLE REDEFINES WS-COUNTRY-DEFS.
009700     03  WS-CN-ENTRY  OCCURS 16.
009800         05  WS-CN-NAME    PIC X(14).
009900         05  WS-CN-CODE    PIC X(2).
010000*
010100*    FLAT 256-BYTE VIEW OF THE WHOLE TABLE FOR A ONE-SHOT DUMP TO
010200*    THE RUN LOG WHEN SHIPPING OFFICE ADDS A NEW COUNTRY ENTRY.
010300*
010400 01  WS-COUNTRY-FLAT REDEFINES WS-COUNTRY-DEFS
010500                               PIC X(256).
010600*
010700 LINKAGE SECTION.
010800*---------------
010900 COPY "wsxdmap1.cob".
011000*
011100 PROCEDURE DIVISION USING XDMAP1-LINKAGE.
011200*========================================
011300*
011400 MAIN.
011500     MOVE     "N"  TO WS-FOUND-FLAG.
011600     MOVE     "XX" TO XDMAP1-COUNTRY-CODE.
011700     MOVE     XDMAP1-ADDRESS-TEXT TO WS-ADDR-UPPER.
011800     INSPECT  WS-ADDR-UPPER CONVERTING
011900              "abcdefghijklmnopqrstuvwxyz"
012000           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012100*
012200*    RULE 1 - FISCAL CODE : TWO UPPERCASE LETTERS, DIGITS FOLLOW.
012300*    TESTED ON THE ORIGINAL (CASE PRESERVED) TEXT.
012400*
012500     COMPUTE  WS-SCAN-MAX = WS-ADDR-LEN - 2.
012600     PERFORM  FC020-TEST-POSITION THRU FC020-EXIT
012700              VARYING WS-I FROM 1 BY 1
012800              UNTIL WS-I > WS-SCAN-MAX
012900                 OR WS-CODE-FOUND.
013000     IF       WS-CODE-FOUND
013100              GO TO MAIN-EXIT.
013200*
013300*    RULE 2 - KNOWN COUNTRY NAME, WHOLE WORD, CASE INSENSITIVE.
013400*
013500     PERFORM  CC020-TEST-ENTRY THRU CC020-EXIT
013600              VARYING WS-ENTRY-IX FROM 1 BY 1
013700              UNTIL WS-ENTRY-IX > 16
013800                 OR WS-CODE-FOUND.
013900*
014000*    RULE 3 - NOTHING MATCHED, XDMAP1-COUNTRY-CODE ALREADY "XX".
014100*
014200 MAIN-EXIT.
014300     GOBACK.
014400*
014500 FC020-TEST-POSITION.
014600     COMPUTE  WS-I2 = WS-I + 1.
014700     COMPUTE  WS-I3 = WS-I + 2.
014800     IF       XDMAP1-ADDRESS-TEXT (WS-I:1)  IS UPPER-ALPHA
014900        AND   XDMAP1-ADDRESS-TEXT (WS-I2:1) IS UPPER-ALPHA
015000        AND   XDMAP1-ADDRESS-TEXT (WS-I3:1) IS NUMERIC
015100              MOVE XDMAP1-ADDRESS-TEXT (WS-I:2)
015200                TO XDMAP1-COUNTRY-CODE
015300              MOVE "Y" TO WS-FOUND-FLAG
015400     END-IF.
015500 FC020-EXIT.
015600     EXIT.
015700*
015800 CC020-TEST-ENTRY.
015900     MOVE     WS-CN-NAME (WS-ENTRY-IX) TO WS-BOUND-L.
016000     PERFORM  CC030-FIND-IN-TEXT THRU CC030-EXIT.
016100 CC020-EXIT.
016200     EXIT.
016300*
016400*    FINDS WS-CN-NAME (WS-ENTRY-IX), TRIMMED OF TRAILING SPACES,
016500*    AS A WHOLE WORD SOMEWHERE IN WS-ADDR-UPPER.
016600*
016700 CC030-FIND-IN-TEXT.
016800     COMPUTE  WS-NAME-LEN = 14.
016900     PERFORM  CC040-TRIM-NAME THRU CC040-EXIT
017000              VARYING WS-NAME-LEN FROM 14 BY -1
017100              UNTIL WS-NAME-LEN = 0
017200                 OR WS-CN-NAME (WS-ENTRY-IX) (WS-NAME-LEN:1)
017300                       NOT = SPACE.
017400     IF       WS-NAME-LEN = 0
017500              GO TO CC030-EXIT.
017600     COMPUTE  WS-SCAN-MAX = WS-ADDR-LEN - WS-NAME-LEN + 1.
017700     PERFORM  CC050-TEST-AT THRU CC050-EXIT
017800              VARYING WS-I FROM 1 BY 1
017900              UNTIL WS-I > WS-SCAN-MAX
018000                 OR WS-CODE-FOUND.
018100 CC030-EXIT.
018200     EXIT.
018300*
018400 CC040-TRIM-NAME.
018500     CONTINUE.
018600 CC040-EXIT.
018700     EXIT.
018800*
018900 CC050-TEST-AT.
019000     IF       WS-ADDR-UPPER (WS-I:WS-NAME-LEN)
019100                 NOT = WS-CN-NAME (WS-ENTRY-IX) (1:WS-NAME-LEN)
019200              GO TO CC050-EXIT.
019300*
019400*    WHOLE-WORD CHECK - CHARACTER BEFORE AND AFTER MUST NOT
019500*    THEMSELVES BE LETTERS (START/END OF STRING COUNTS AS OK).
019600*
019700     MOVE     SPACE TO WS-BOUND-L WS-BOUND-R.
019800     IF       WS-I > 1
019900              MOVE WS-ADDR-UPPER (WS-I - 1:1) TO WS-BOUND-L.
020000     COMPUTE  WS-I2 = WS-I + WS-NAME-LEN.
020100     IF       WS-I2 <= WS-ADDR-LEN
020200              MOVE WS-ADDR-UPPER (WS-I2:1) TO WS-BOUND-R.
020300     IF       WS-BOUND-L NOT = SPACE AND WS-BOUND-L IS UPPER-ALPHA
020400              GO TO CC050-EXIT.
020500     IF       WS-BOUND-R NOT = SPACE AND WS-BOUND-R IS UPPER-ALPHA
020600              GO TO CC050-EXIT.
020700     MOVE     WS-CN-CODE (WS-ENTRY-IX) TO XDMAP1-COUNTRY-CODE.
020800     MOVE     "Y" TO WS-FOUND-FLAG.
020900 CC050-EXIT.
021000     EXIT.
021100*
