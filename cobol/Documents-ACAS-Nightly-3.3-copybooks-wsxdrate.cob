000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR XD RATE-TABLE     *
000400*           FILE                           *
000500*     SORTED ASCENDING BY RATE-DATE        *
000600*******************************************
000700*  FILE SIZE 13 BYTES, FIXED, NO FILLER - BNR FEED COMES IN
000800*  AT EXACTLY THIS WIDTH FROM THE TREASURY OFFICE EXTRACT.
000900*
001000* 04/12/25 VBC - CREATED - LAYOUT TAKEN FROM BNR HISTORY
001100*                SPREADSHEET COLUMN WIDTHS.
001200*
001300 01  XD-RATE-RECORD.
001400     03  XD-RATE-DATE              PIC 9(8).
001500*        PUBLICATION DATE, CCYYMMDD, DISPLAY - FILE IS TEXT
001600     03  XD-RATE-VALUE             PIC 9(1)V9(4).
001700*        RON PER 1 EUR, 4 DECIMALS
001800*
