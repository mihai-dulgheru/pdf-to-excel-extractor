000100*******************************************
000200*                                          *
000300*  WORKING-STORAGE FOR XDINVPRS - HOLDS    *
000400*   ONE CAPTURED INVOICE AS A TABLE OF     *
000500*   TEXT LINES, SCANNED PARAGRAPH BY       *
000600*   PARAGRAPH TO PULL OUT EACH COLUMN.     *
000700*******************************************
000800*
000900* 03/12/25 VBC - CREATED.
001000* 10/12/25 VBC - RAISED OCCURS FROM 120 TO 250, LONGER
001100*                MULTI-PAGE INVOICES WERE BEING TRUNCATED.
001200* 19/12/25 VBC - ADDED XD-RAW-MARKER/XD-RAW-VALUE SCRATCH PAIR,
001300*                SHARED BY ALL THE "FIND MARKER : VALUE" LOGIC.
001400*
001500 01  XD-RAW-INVOICE.
001600     03  XD-RAW-LINE-CNT           PIC 9(4)        COMP.
001700     03  XD-RAW-LINE               PIC X(132)  OCCURS 250
001800                                    INDEXED BY XD-RAW-IX.
001900*
002000 01  XD-RAW-SCRATCH.
002100     03  XD-RAW-MARKER             PIC X(30).
002200     03  XD-RAW-VALUE              PIC X(60).
002300     03  XD-RAW-PTR                PIC 9(4)        COMP.
002400     03  XD-RAW-LEN                PIC 9(4)        COMP.
002500     03  XD-RAW-FOUND              PIC X           VALUE "N".
002600         88  XD-RAW-WAS-FOUND               VALUE "Y".
002700         88  XD-RAW-NOT-FOUND               VALUE "N".
002800     03  XD-RAW-AMOUNT-TXT         PIC X(20).
002900     03  XD-RAW-CCY-TXT            PIC X(6).
003000     03  FILLER                    PIC X(9).
003100*
