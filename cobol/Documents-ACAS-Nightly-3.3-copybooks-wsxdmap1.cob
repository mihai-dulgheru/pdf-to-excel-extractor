000100*******************************************
000200*                                          *
000300*  LINKAGE FOR XDMAP1 - COUNTRY-CODE        *
000400*   RESOLVER.                               *
000500*******************************************
000600*
000700* 04/12/25 VBC - CREATED.
000800*
000900 01  XDMAP1-LINKAGE.
001000     03  XDMAP1-ADDRESS-TEXT       PIC X(200).
001100*        FREE-TEXT ADDRESS BLOCK TO SCAN
001200     03  XDMAP1-ADDR-HALVES REDEFINES XDMAP1-ADDRESS-TEXT.
001300*        FIRST/SECOND 100 BYTES - FISCAL CODE RULE 1 ALMOST
001400*        ALWAYS MATCHES IN THE FIRST HALF, KEPT SO A TRACE DUMP
001500*        CAN SHOW JUST THAT PART.
001600         05  XDMAP1-ADDR-FIRST100  PIC X(100).
001700         05  XDMAP1-ADDR-LAST100   PIC X(100).
001800     03  XDMAP1-COUNTRY-CODE       PIC X(2).
001900*        RETURNED ISO 3166-1 ALPHA-2 CODE.  "UNKNOWN" DOES NOT
002000*        FIT A 2-BYTE CODE SO AN UNRESOLVED ADDRESS COMES BACK
002100*        AS "XX" - SEE XDMAP1 RULE 3.
002200*
