000100*****************************************************************
000200*                                                               *
000300*    EXCHANGE-RATE LOOKUP - EUR TO RON RATE FOR A SHIPMENT      *
000400*      DATE, FALLING BACK UP TO 4 PRECEDING CALENDAR DAYS.      *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.    XDRATE.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.  18/11/90.
001400 DATE-COMPILED.
001500 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001600*                COPYING FOR DISTRIBUTION TERMS.
001700*
001800*    REMARKS.   EXCHANGE-RATE LOOKUP FOR THE EXPORT DECLARATION
001900*                REGISTER (MODULE XD).  RATE-TABLE IS LOADED TO
002000*                WORKING STORAGE ONCE AND KEPT FOR THE RUN, THE
002100*                INVOICE PARSER CALLS THIS MANY TIMES A RUN.
002200*
002300*    CALLED BY. XDINVPRS.
002400*
002500* CHANGES:
002600* 18/11/90 VBC -       CREATED, EXACT DATE MATCH ONLY.
002700* 09/08/95 DJS -       4-DAY FALLBACK ADDED, BNR DOES NOT
002800*                      PUBLISH A RATE ON PUBLIC HOLIDAYS.
002900* 23/11/98 RDS -  Y2K  REVIEWED - RATE-TABLE DATES ARE FULL
003000*                      FOUR-DIGIT YEARS THROUGHOUT, COMPLIANT.
003100* 09/01/26 VBC -       RESTATED FROM THE OLD MAPS01 RATE CARD
003200*                      LOOKUP FOR THE FULL INTRASTAT REWRITE.
003300*
003400*************************************************************************
003500* COPYRIGHT NOTICE.
003600* ****************
003700*
003800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
003900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
004000* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
004100* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
004200* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
004300* FOR A PARTICULAR PURPOSE.
004400*************************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*================================
004800*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS UPPER-ALPHA IS "A" THRU "Z".
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT   XD-RATE-FILE ASSIGN TO "RATETAB"
005600              ORGANIZATION IS SEQUENTIAL
005700              FILE STATUS IS WS-RATE-FILE-STATUS.
005800*
005900 DATA DIVISION.
006000*================================
006100*
006200 FILE SECTION.
006300*------------
006400 FD  XD-RATE-FILE.
006500 COPY "wsxdrate.cob".
006600*
006700 WORKING-STORAGE SECTION.
006800*-----------------------
006900 77  PROG-NAME           PIC X(15)  VALUE "XDRATE (1.02)".
007000*
007100 01  WS-RATE-FILE-STATUS  PIC X(2)  VALUE "00".
007200 01  WS-RATE-COUNT         PIC 9(4)  COMP  VALUE 0.
007300 01  WS-LOADED-FLAG        PIC X          VALUE "N".
007400     88  WS-TABLE-LOADED                 VALUE "Y".
007500*
007600 01  WS-RATE-TABLE-AREA.
007700     03  WS-RT-ENTRY  OCCURS 1 TO 400 TIMES
007800                       DEPENDING ON WS-RATE-COUNT
007900                       INDEXED BY WS-RATE-IX.
008000         05  WS-RT-DATE    PIC 9(8)       COMP.
008100         05  WS-RT-VALUE   PIC 9(1)V9(4)  COMP-3.
008200*
008300 01  WS-PROBE-NO           PIC 9      COMP.
008400 01  WS-PROBE-DATE         PIC 9(8)  COMP.
008500 01  WS-YEAR               PIC 9(4)  COMP.
008600 01  WS-MONTH               PIC 9(2) COMP.
008700 01  WS-DAY                 PIC 9(2) COMP.
008800 01  WS-MOD4                 PIC 9(4) COMP.
008900 01  WS-MOD100                PIC 9(4) COMP.
009000 01  WS-MOD400                PIC 9(4) COMP.
009100 01  WS-TEMP                  PIC 9(9) COMP.
009200 01  WS-LEAP-FLAG              PIC X         VALUE "N".
009300     88  WS-IS-LEAP                        VALUE "Y".
009400*
009500 01  WS-DAYS-TABLE-DEFS.
009600     03  FILLER  PIC 9(2)  VALUE 31.
009700     03  FILLER  PIC 9(2)  VALUE 28.
009800     03  FILLER  PIC 9(2)  VALUE 31.
009900     03  FILLER  PIC 9(2)  VALUE 30.
010000     03  FILLER  PIC 9(2)  VALUE 31.
010100     03  FILLER  PIC 9(2)  VALUE 30.
010200     03  FILLER  PIC 9(2)  VALUE 31.
010300     03  FILLER  PIC 9(2)  VALUE 31.
010400     03  FILLER  PIC 9(2)  VALUE 30.
010500     03  FILLER  PIC 9(2)  VALUE 31.
010600     03  FILLER  PIC 9(2)  VALUE 30.
010700     03  FILLER  PIC 9(2)  VALUE 31.
010800 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-DEFS.
010900     03  WS-DT-MONTH  PIC 9(2)  OCCURS 12.
011000*
011100*    ALTERNATE VIEW OF THE PROBE DATE BROKEN OUT AS A GROUP, SAME
011200*    IDIOM AS XDWKDAY, SO A TRACE MESSAGE CAN SHOW "TRIED
011300*    DD/MM/CCYY" WITHOUT RE-DIVIDING THE BINARY FIELD.
011400*
011500 01  WS-PROBE-DATE-GRP.
011600     03  WS-PROBE-CCYY    PIC 9(4).
011700     03  WS-PROBE-MM      PIC 9(2).
011800     03  WS-PROBE-DD      PIC 9(2).
011900 01  WS-PROBE-DATE-X REDEFINES WS-PROBE-DATE-GRP
012000                               PIC 9(8).
012100*
012200 LINKAGE SECTION.
012300*---------------
012400 COPY "wsxdratlk.cob".
012500*
012600 PROCEDURE DIVISION USING XDRATE-LINKAGE.
012700*========================================
012800*
012900 MAIN.
013000     IF       NOT WS-TABLE-LOADED
013100              PERFORM LD010-LOAD-TABLE THRU LD010-EXIT
013200              MOVE "Y" TO WS-LOADED-FLAG.
013300     MOVE     "N" TO XDRATE-FOUND.
013400     MOVE     0 TO XDRATE-RATE-OUT.
013500     DIVIDE   XDRATE-SHIP-DATE BY 10000 GIVING WS-YEAR.
013600     DIVIDE   XDRATE-SHIP-DATE BY 100 GIVING WS-TEMP REMAINDER WS-MOD4.
013700     DIVIDE   WS-TEMP BY 100 GIVING WS-TEMP REMAINDER WS-MONTH.
013800     MOVE     WS-MOD4 TO WS-DAY.
013900     PERFORM  PR010-TRY-PROBE THRU PR010-EXIT
014000              VARYING WS-PROBE-NO FROM 1 BY 1
014100              UNTIL WS-PROBE-NO > 5 OR XDRATE-WAS-FOUND.
014200     GOBACK.
014300*
014400*    LOADS THE RATE-TABLE FILE TO WS-RATE-TABLE-AREA, ONE
014500*    ENTRY PER RECORD - FIRST CALL OF THE RUN ONLY.
014600*
014700 LD010-LOAD-TABLE.
014800     MOVE     0 TO WS-RATE-COUNT.
014900     OPEN     INPUT XD-RATE-FILE.
015000     PERFORM  LD020-READ-ONE THRU LD020-EXIT
015100              UNTIL WS-RATE-FILE-STATUS = "10"
015200                 OR WS-RATE-COUNT = 400.
015300     CLOSE    XD-RATE-FILE.
015400 LD010-EXIT.
015500     EXIT.
015600*
015700 LD020-READ-ONE.
015800     READ     XD-RATE-FILE
015900              AT END MOVE "10" TO WS-RATE-FILE-STATUS
016000              NOT AT END
016100                 COMPUTE WS-RATE-COUNT = WS-RATE-COUNT + 1
016200                 MOVE XD-RATE-RECORD TO WS-RT-ENTRY (WS-RATE-COUNT)
016300     END-READ.
016400 LD020-EXIT.
016500     EXIT.
016600*
016700*    PROBE 1 IS THE SHIPMENT DATE ITSELF; PROBES 2-5 STEP BACK
016800*    ONE CALENDAR DAY EACH TIME.  FIRST MATCH WINS.
016900*
017000 PR010-TRY-PROBE.
017100     IF       WS-PROBE-NO > 1
017200              PERFORM DD010-DECREMENT-DATE THRU DD010-EXIT.
017300     COMPUTE  WS-PROBE-DATE = WS-YEAR * 10000 + WS-MONTH * 100 + WS-DAY.
017400     SET      WS-RATE-IX TO 1.
017500     SEARCH   WS-RT-ENTRY
017600              AT END
017700                 CONTINUE
017800              WHEN WS-RT-DATE (WS-RATE-IX) = WS-PROBE-DATE
017900                 MOVE WS-RT-VALUE (WS-RATE-IX) TO XDRATE-RATE-OUT
018000                 MOVE "Y" TO XDRATE-FOUND.
018100 PR010-EXIT.
018200     EXIT.
018300*
018400*    DECREMENTS WS-YEAR/WS-MONTH/WS-DAY BY ONE CALENDAR DAY.
018500*
018600 DD010-DECREMENT-DATE.
018700     IF       WS-DAY > 1
018800              COMPUTE WS-DAY = WS-DAY - 1
018900              GO TO DD010-EXIT.
019000     IF       WS-MONTH > 1
019100              COMPUTE WS-MONTH = WS-MONTH - 1
019200     ELSE
019300              MOVE 12 TO WS-MONTH
019400              COMPUTE WS-YEAR = WS-YEAR - 1
019500     END-IF.
019600     PERFORM  ZZ010-TEST-LEAP THRU ZZ010-EXIT.
019700     MOVE     WS-DT-MONTH (WS-MONTH) TO WS-DAY.
019800     IF       WS-MONTH = 2 AND WS-IS-LEAP
019900              MOVE 29 TO WS-DAY.
020000 DD010-EXIT.
020100     EXIT.
020200*
020300*    TESTS WS-YEAR FOR A GREGORIAN LEAP YEAR, SETS WS-LEAP-FLAG.
020400*
020500 ZZ010-TEST-LEAP.
020600     MOVE     "N" TO WS-LEAP-FLAG.
020700     DIVIDE   WS-YEAR BY 4   GIVING WS-TEMP REMAINDER WS-MOD4.
020800     DIVIDE   WS-YEAR BY 100 GIVING WS-TEMP REMAINDER WS-MOD100.
020900     DIVIDE   WS-YEAR BY 400 GIVING WS-TEMP REMAINDER WS-MOD400.
021000     IF       WS-MOD4 = 0 AND (WS-MOD100 NOT = 0 OR WS-MOD400 = 0)
021100              MOVE "Y" TO WS-LEAP-FLAG.
021200 ZZ010-EXIT.
021300     EXIT.
021400*
