000100* 02/12/25 VBC - CREATED.
000200 FD  XD-PARAM1-FILE.
000300 COPY "wsxdparam1.cob".
000400*
