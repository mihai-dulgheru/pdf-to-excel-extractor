000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR XD PARAM1 FILE    *
000400*     USES RRN = 1                         *
000500*                                          *
000600*  HOLDS THE ONE RUN-PARAMETER RECORD FOR  *
000700*   THE EXPORT DECLARATION REGISTER BATCH. *
000800*******************************************
000900*
001000*  FILE SIZE 128 BYTES PADDED TO 256 BY FILLER.
001100*
001200* 02/12/25 VBC - CREATED.
001300* 15/12/25 VBC - ADDED XD-PR1-PCT, DEFAULT 0.60 AS AGREED WITH
001400*                SHIPPING OFFICE - WAS HARD CODED IN SPREADSHEET.
001500* 09/01/26 VBC - ADDED XD-PR1-RUN-DATE & XD-PR1-LAST-SEQ FOR THE
001600*                CARRY-FORWARD SEQUENCE NUMBERING ACROSS MONTHS.
001700*
001800 01  XD-PARAM1-RECORD.
001900     03  XD-PR1-COMPANY-DATA.
002000         05  XD-PR1-CO-NAME        PIC X(40).
002100*            EXPORTER NAME FOR HEADINGS
002200         05  XD-PR1-CO-VAT-NO      PIC X(15).
002300*            OUR OWN VAT / FISCAL CODE
002400     03  XD-PR1-PCT                PIC 9V99     COMP-3.
002500*        OPERATOR-SUPPLIED PERCENTAGE, DEFAULT 0.60
002600     03  XD-PR1-RUN-DATE           PIC 9(8)     COMP.
002700*        CCYYMMDD OF LAST RUN, ROLLED BACK OFF A WEEKEND
002800     03  XD-PR1-LAST-SEQ           PIC 9(4)     COMP.
002900*        LAST NR CRT USED - SPARE, NOT CARRIED FORWARD YET
003000     03  XD-PR1-RATE-FALLBACK-MAX  PIC 9        COMP.
003100*        CALENDAR DAYS TO PROBE BACK FOR A RATE, NORMALLY 4
003200     03  FILLER                    PIC X(65).
003300*
