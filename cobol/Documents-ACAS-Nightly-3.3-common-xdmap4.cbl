000100*****************************************************************
000200*                                                               *
000300*      DATE CONVERTER - PARSES DD.MM.YYYY TEXT OR A SERIAL      *
000400*        DAY NUMBER, AND FORMATS CCYYMMDD AS DD.MMM FOR THE     *
000500*        DATA EXPEDITIEI COLUMN OF THE REGISTER.                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.    XDMAP4.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  14/06/89.
001500 DATE-COMPILED.
001600 SECURITY.      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM - SEE
001700*                COPYING FOR DISTRIBUTION TERMS.
001800*
001900*    REMARKS.   DATE CONVERTER FOR THE EXPORT DECLARATION
002000*                REGISTER (MODULE XD).  FUNCTION "P" PARSES,
002100*                FUNCTION "F" FORMATS FOR PRINT.
002200*
002300*    CALLED BY. XDINVPRS, XDREGSTR.
002400*
002500* CHANGES:
002600* 14/06/89 VBC -       CREATED, FUNCTION "P" ONLY - PARSES THE
002700*                      DD.MM.YYYY TEXT OFF THE SHIPPING DOCS.
002800* 27/02/92 DJS -       SERIAL DAY NUMBER ACCEPTED AS WELL AS
002900*                      TEXT, SPREADSHEET EXPORTS WERE ARRIVING
003000*                      AS RAW SERIAL NUMBERS FROM TIME TO TIME.
003100* 23/11/98 RDS -  Y2K  CENTURY WINDOW REMOVED - YYYY IS ALWAYS
003200*                      FOUR DIGITS ON THIS FEED, NOT A TRUE Y2K
003300*                      EXPOSURE BUT LOGGED FOR THE AUDIT FILE.
003400* 05/07/05 VBC -       NOTE ONLY - LEU REDENOMINATION (1 RON =
003500*                      10000 ROL) HAS NO EFFECT ON THIS ROUTINE.
003600* 14/01/26 VBC -       ADDED FUNCTION "F" TO FORMAT CCYYMMDD AS
003700*                      DD.MMM FOR THE NEW REGISTER LAYOUT.
003800* 09/02/26 VBC -       WS-ALL-DIGITS IS NOW RESET TO "Y" AT THE TOP
003900*                      OF PP010-PARSE - THIS SUBPROGRAM IS CALLED ONCE
004000*                      PER INVOICE/ROW AND NEVER CANCELLED, SO THE FLAG
004100*                      WAS STICKING AT "N" AFTER THE FIRST BAD DATE AND
004200*                      FAILING EVERY GENUINE SERIAL DAY NUMBER AFTER IT
004300*                      FOR THE REST OF THE RUN.
004400*
004500*************************************************************************
004600* COPYRIGHT NOTICE.
004700* ****************
004800*
004900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005000* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005100* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE THE FILE
005200* COPYING FOR THE FULL TERMS.  SUPPLIED WITHOUT ANY WARRANTY;
005300* WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS
005400* FOR A PARTICULAR PURPOSE.
005500*************************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800*================================
005900*
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS UPPER-ALPHA IS "A" THRU "Z".
006300*
006400 DATA DIVISION.
006500*================================
006600*
006700 WORKING-STORAGE SECTION.
006800*-----------------------
006900 77  PROG-NAME           PIC X(15)  VALUE "XDMAP4 (1.03)".
007000*
007100 01  WS-I                 PIC 9(4)  COMP.
007200 01  WS-DAY               PIC 9(2)  COMP.
007300 01  WS-MONTH             PIC 9(2)  COMP.
007400 01  WS-YEAR              PIC 9(4)  COMP.
007500 01  WS-SERIAL             PIC 9(9) COMP.
007600 01  WS-REMAIN             PIC 9(9) COMP.
007700 01  WS-MOD4               PIC 9(4)  COMP.
007800 01  WS-MOD100             PIC 9(4)  COMP.
007900 01  WS-MOD400             PIC 9(4)  COMP.
008000 01  WS-TEMP               PIC 9(9)  COMP.
008100 01  WS-DAYS-IN-YEAR        PIC 9(4) COMP.
008200 01  WS-DAYS-IN-MONTH       PIC 9(4) COMP.
008300 01  WS-LEAP-FLAG           PIC X          VALUE "N".
008400     88  WS-IS-LEAP                       VALUE "Y".
008500 01  WS-ALL-DIGITS          PIC X          VALUE "Y".
008600     88  WS-TEXT-ALL-DIGITS                VALUE "Y".
008700*
008800 01  WS-DAYS-TABLE-DEFS.
008900     03  FILLER  PIC 9(2)  VALUE 31.
009000     03  FILLER  PIC 9(2)  VALUE 28.
009100     03  FILLER  PIC 9(2)  VALUE 31.
009200     03  FILLER  PIC 9(2)  VALUE 30.
009300     03  FILLER  PIC 9(2)  VALUE 31.
009400     03  FILLER  PIC 9(2)  VALUE 30.
009500     03  FILLER  PIC 9(2)  VALUE 31.
009600     03  FILLER  PIC 9(2)  VALUE 31.
009700     03  FILLER  PIC 9(2)  VALUE 30.
009800     03  FILLER  PIC 9(2)  VALUE 31.
009900     03  FILLER  PIC 9(2)  VALUE 30.
010000     03  FILLER  PIC 9(2)  VALUE 31.
010100 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-DEFS.
010200     03  WS-DT-MONTH  PIC 9(2)  OCCURS 12.
010300*
010400 01  WS-MONNAME-DEFS.
010500     03  FILLER  PIC X(3)  VALUE "IAN".
010600     03  FILLER  PIC X(3)  VALUE "FEB".
010700     03  FILLER  PIC X(3)  VALUE "MAR".
010800     03  FILLER  PIC X(3)  VALUE "APR".
010900     03  FILLER  PIC X(3)  VALUE "MAI".
011000     03  FILLER  PIC X(3)  VALUE "IUN".
011100     03  FILLER  PIC X(3)  VALUE "IUL".
011200     03  FILLER  PIC X(3)  VALUE "AUG".
011300     03  FILLER  PIC X(3)  VALUE "SEP".
011400     03  FILLER  PIC X(3)  VALUE "OCT".
011500     03  FILLER  PIC X(3)  VALUE "NOV".
011600     03  FILLER  PIC X(3)  VALUE "DEC".
011700 01  WS-MONNAME-TABLE REDEFINES WS-MONNAME-DEFS.
011800     03  WS-MN-NAME  PIC X(3)  OCCURS 12.
011900*
012000 LINKAGE SECTION.
012100*---------------
012200 COPY "wsxdmap4.cob".
012300*
012400 PROCEDURE DIVISION USING XDMAP4-LINKAGE.
012500*========================================
012600*
012700 MAIN.
012800     MOVE     "N" TO XDMAP4-VALID.
012900     IF       XDMAP4-FUNCTION = "P"
013000              GO TO PP010-PARSE.
013100     IF       XDMAP4-FUNCTION = "F"
013200              GO TO FF010-FORMAT.
013300     GO TO MAIN-EXIT.
013400*
013500*    FUNCTION "P" - DD.MM.YYYY TEXT, OR A PLAIN-DIGIT SERIAL DAY
013600*    NUMBER COUNTED FROM 1899-12-30 (DAY 1 = 1899-12-31).
013700*
013800 PP010-PARSE.
013900     IF       XDMAP4-TEXT-IN (3:1) = "." AND XDMAP4-TEXT-IN (6:1) = "."
014000              GO TO PP020-PARSE-DDMMYYYY.
014100     MOVE     "Y" TO WS-ALL-DIGITS.
014200     PERFORM  PP015-CHECK-DIGIT THRU PP015-EXIT
014300              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20.
014400     IF       WS-TEXT-ALL-DIGITS
014500              GO TO PP030-PARSE-SERIAL.
014600     GO TO MAIN-EXIT.
014700*
014800 PP015-CHECK-DIGIT.
014900     IF       XDMAP4-TEXT-IN (WS-I:1) NOT = SPACE
015000        AND   XDMAP4-TEXT-IN (WS-I:1) NOT NUMERIC
015100              MOVE "N" TO WS-ALL-DIGITS.
015200 PP015-EXIT.
015300     EXIT.
015400*
015500 PP020-PARSE-DDMMYYYY.
015600     IF       XDMAP4-TEXT-IN (1:2) NOT NUMERIC
015700        OR    XDMAP4-TEXT-IN (4:2) NOT NUMERIC
015800        OR    XDMAP4-TEXT-IN (7:4) NOT NUMERIC
015900              GO TO MAIN-EXIT.
016000     MOVE     XDMAP4-TEXT-IN (1:2) TO WS-DAY.
016100     MOVE     XDMAP4-TEXT-IN (4:2) TO WS-MONTH.
016200     MOVE     XDMAP4-TEXT-IN (7:4) TO WS-YEAR.
016300     IF       WS-MONTH < 1 OR WS-MONTH > 12
016400              GO TO MAIN-EXIT.
016500     IF       WS-DAY < 1 OR WS-DAY > 31
016600              GO TO MAIN-EXIT.
016700     COMPUTE  XDMAP4-DATE-IO = WS-YEAR * 10000 + WS-MONTH * 100 + WS-DAY.
016800     MOVE     "Y" TO XDMAP4-VALID.
016900     GO TO MAIN-EXIT.
017000*
017100*    SERIAL DAY NUMBER, YEAR THEN MONTH STEPPED OFF IN WHOLE
017200*    CHUNKS SO THE LOOP STAYS SHORT EVEN FOR MODERN DATES.
017300*
017400 PP030-PARSE-SERIAL.
017500     MOVE     XDMAP4-TEXT-IN (1:8) TO WS-SERIAL.
017600     IF       WS-SERIAL = 1
017700              MOVE 1899 TO WS-YEAR
017800              MOVE 12   TO WS-MONTH
017900              MOVE 31   TO WS-DAY
018000              COMPUTE XDMAP4-DATE-IO =
018100                    WS-YEAR * 10000 + WS-MONTH * 100 + WS-DAY
018200              MOVE "Y" TO XDMAP4-VALID
018300              GO TO MAIN-EXIT.
018400     IF       WS-SERIAL < 2
018500              GO TO MAIN-EXIT.
018600     COMPUTE  WS-REMAIN = WS-SERIAL - 2.
018700     MOVE     1900 TO WS-YEAR.
018800     PERFORM  PP040-STEP-YEAR THRU PP040-EXIT
018900              UNTIL WS-REMAIN < WS-DAYS-IN-YEAR.
019000     MOVE     1 TO WS-MONTH.
019100     PERFORM  PP050-STEP-MONTH THRU PP050-EXIT
019200              UNTIL WS-REMAIN < WS-DAYS-IN-MONTH.
019300     COMPUTE  WS-DAY = WS-REMAIN + 1.
019400     COMPUTE  XDMAP4-DATE-IO = WS-YEAR * 10000 + WS-MONTH * 100 + WS-DAY.
019500     MOVE     "Y" TO XDMAP4-VALID.
019600     GO TO MAIN-EXIT.
019700*
019800 PP040-STEP-YEAR.
019900     PERFORM  ZZ010-TEST-LEAP THRU ZZ010-EXIT.
020000     MOVE     365 TO WS-DAYS-IN-YEAR.
020100     IF       WS-IS-LEAP
020200              MOVE 366 TO WS-DAYS-IN-YEAR.
020300     IF       WS-REMAIN < WS-DAYS-IN-YEAR
020400              GO TO PP040-EXIT.
020500     COMPUTE  WS-REMAIN = WS-REMAIN - WS-DAYS-IN-YEAR.
020600     COMPUTE  WS-YEAR = WS-YEAR + 1.
020700 PP040-EXIT.
020800     EXIT.
020900*
021000 PP050-STEP-MONTH.
021100     MOVE     WS-DT-MONTH (WS-MONTH) TO WS-DAYS-IN-MONTH.
021200     IF       WS-MONTH = 2 AND WS-IS-LEAP
021300              MOVE 29 TO WS-DAYS-IN-MONTH.
021400     IF       WS-REMAIN < WS-DAYS-IN-MONTH
021500              GO TO PP050-EXIT.
021600     COMPUTE  WS-REMAIN = WS-REMAIN - WS-DAYS-IN-MONTH.
021700     COMPUTE  WS-MONTH = WS-MONTH + 1.
021800 PP050-EXIT.
021900     EXIT.
022000*
022100*    FUNCTION "F" - CCYYMMDD TO "DD.MMM" USING THE ROMANIAN
022200*    THREE-LETTER MONTH ABBREVIATIONS ABOVE.
022300*
022400 FF010-FORMAT.
022500     MOVE     SPACES TO XDMAP4-TEXT-OUT.
022600     COMPUTE  WS-TEMP = XDMAP4-DATE-IO.
022700     DIVIDE   WS-TEMP BY 10000 GIVING WS-YEAR.
022800     DIVIDE   WS-TEMP BY 100 GIVING WS-TEMP REMAINDER WS-MOD4.
022900     DIVIDE   WS-TEMP BY 100 GIVING WS-TEMP REMAINDER WS-MONTH.
023000     MOVE     WS-MOD4 TO WS-DAY.
023100     IF       WS-MONTH < 1 OR WS-MONTH > 12
023200              GO TO MAIN-EXIT.
023300     MOVE     WS-DAY TO XDMAP4-TEXT-OUT (1:2).
023400     MOVE     "." TO XDMAP4-TEXT-OUT (3:1).
023500     MOVE     WS-MN-NAME (WS-MONTH) TO XDMAP4-TEXT-OUT (4:3).
023600     MOVE     "Y" TO XDMAP4-VALID.
023700     GO TO MAIN-EXIT.
023800*
023900 MAIN-EXIT.
024000     GOBACK.
024100*
024200*    TESTS WS-YEAR FOR A GREGORIAN LEAP YEAR, SETS WS-LEAP-FLAG.
024300*
024400 ZZ010-TEST-LEAP.
024500     MOVE     "N" TO WS-LEAP-FLAG.
024600     DIVIDE   WS-YEAR BY 4   GIVING WS-TEMP REMAINDER WS-MOD4.
024700     DIVIDE   WS-YEAR BY 100 GIVING WS-TEMP REMAINDER WS-MOD100.
024800     DIVIDE   WS-YEAR BY 400 GIVING WS-TEMP REMAINDER WS-MOD400.
024900     IF       WS-MOD4 = 0 AND (WS-MOD100 NOT = 0 OR WS-MOD400 = 0)
025000              MOVE "Y" TO WS-LEAP-FLAG.
025100 ZZ010-EXIT.
025200     EXIT.
025300*
